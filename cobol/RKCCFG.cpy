000100*-----------------------------------------------------------*
000200*   RKCCFG  -  LAYOUT DE LA CONFIGURACION DE GABINETE Y SUS *
000300*              RENGLONES DE COMPONENTE - ARCHIVO RKCFG      *
000400*-----------------------------------------------------------*
000500* APLICACION  : CONFIGURACION DE GABINETES DE RED           *
000600* DESCRIPCION : UN RENGLON POR CONFIGURACION. LOS COMPONEN- *
000700*             : TES (RKIT-TABLA-ITEMS) VIENEN ANIDADOS      *
000800*             : DENTRO DEL MISMO RENGLON COMO TABLA OCCURS,  *
000900*             : SIN NECESIDAD DE UN ARCHIVO DE DETALLE APARTE*
001000*-----------------------------------------------------------*
001100* AMENDMENT HISTORY
001200*   FECHA      PROGR   TICKET     DESCRIPCION
001300*   14/03/1987 PEDR    BPM 870114 CREACION DEL COPY
001400*   14/01/1999 PEDR    BPM 990114 SE AMPLIA RKCF-ESTADO A
001500*                                 10 POSICIONES (CABIA QUOTED)
001600*   19/02/2001 MRAM    BPM 010219 SE DOCUMENTA LA LISTA COMPLETA
001700*                                 DE VALORES DE RKCF-ESTADO (DRAFT,
001800*                                 VALIDATED, PRICED, QUOTED,
001900*                                 ORDERED, ARCHIVED) EN EL COMENTARIO
002000*   11/11/2003 LTOR    BPM 031103 SE ACLARA QUE RKIT-POSICION-RACK
002100*                                 EN CERO O BLANCO SIGNIFICA SIN
002200*                                 ASIGNAR, NO POSICION 0 VALIDA
002300*-----------------------------------------------------------*
002400 01  RKCF-CONFIGURACION-REC.
002500*--  LLAVE UNICA DE LA CONFIGURACION (TEXTO UUID)
002600     05  RKCF-CONFIG-ID                PIC X(36).
002700     05  RKCF-NOMBRE                   PIC X(60).
002800     05  RKCF-CLIENTE-ID                PIC X(20).
002900*--  SKU DEL GABINETE SELECCIONADO, PUEDE VENIR EN BLANCO
003000     05  RKCF-RACK-SKU                  PIC X(20).
003100*--  DRAFT, VALIDATED, PRICED, QUOTED, ORDERED, ARCHIVED
003200     05  RKCF-ESTADO                    PIC X(10).
003300     05  RKCF-VALIDADA                  PIC X(01).
003400         88  RKCF-VALIDADA-SI                    VALUE 'Y'.
003500         88  RKCF-VALIDADA-NO                     VALUE 'N'.
003600*--  CANTIDAD DE RENGLONES RKIT- QUE VIENEN LLENOS ABAJO
003700     05  RKCF-TOTAL-ITEMS               PIC 9(03).
003800     05  FILLER                         PIC X(10).
003900*-----------------------------------------------------------*
004000*   TABLA DE COMPONENTES DE LA CONFIGURACION (0 A 50)        *
004100*-----------------------------------------------------------*
004200     05  RKIT-TABLA-ITEMS OCCURS 50 TIMES
004300             DEPENDING ON RKCF-TOTAL-ITEMS
004400             INDEXED BY RKIT-INDICE.
004500         10  RKIT-ITEM-ID               PIC X(36).
004600         10  RKIT-PRODUCT-SKU           PIC X(20).
004700         10  RKIT-PRODUCT-NOMBRE        PIC X(60).
004800         10  RKIT-CANTIDAD              PIC 9(04).
004900*--      POSICION U OPCIONAL, 1-42; 0/BLANCO = SIN ASIGNAR
005000         10  RKIT-POSICION-RACK         PIC 9(02).
005100         10  FILLER                     PIC X(06).
