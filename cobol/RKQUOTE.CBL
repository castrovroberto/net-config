000100******************************************************************
000200* FECHA       : 19/03/1987                                       *
000300* PROGRAMADOR : PEDRO ESCOBAR (PEDR)                              *
000400* APLICACION  : CONFIGURACION DE GABINETES DE RED                *
000500* PROGRAMA    : RKQUOTE                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : TOMA LA FOTO DE PRECIO DE UNA CONFIGURACION YA    *
000800*             : VALIDADA Y LA GRABA COMO COTIZACION INMUTABLE,    *
000900*             : Y APLICA LAS TRANSICIONES DE ESTADO DE ACEPTAR,   *
001000*             : RECHAZAR Y ENVIAR SOBRE COTIZACIONES YA GRABADAS  *
001100* ARCHIVOS    : RKCFG=C, RKQPRI=C, RKQUOT=I-O, RKQACT=C           *
001200* ACCION (ES) : G=GENERA A=ACEPTA J=RECHAZA S=ENVIA               *
001300* INSTALADO   : 19/03/1987                                        *
001400* BPM/RATIONAL: 870319                                            *
001500* NOMBRE      : GENERACION Y CICLO DE VIDA DE COTIZACIONES        *
001600* DESCRIPCION : MANTENIMIENTO                                     *
001700******************************************************************
001800* AMENDMENT HISTORY
001900*   FECHA      PROGR   TICKET     DESCRIPCION
002000*   19/03/1987 PEDR    BPM 870319 PRIMERA VERSION DEL PROGRAMA
002100*   11/12/1998 PEDR    BPM 198872 REVISION FIN DE SIGLO - FECHA DE
002200*                                 VENCIMIENTO YA VENIA A 4 DIGITOS,
002300*                                 SIN CAMBIOS DE AMPLIACION
002400*   22/10/1999 PEDR    BPM 991022 SE AGREGA EL RECHAZO (ACCION J)
002500*                                 Y EL VENCIMIENTO BLOQUEA ACEPTAR
002600*   30/11/1999 PEDR    BPM 991130 ENVIAR SOLO SE PERMITE DESDE
002700*                                 ESTADO READY, NO DESDE PENDING
002800*   05/04/2001 MRAM    BPM 010405 SE REPORTARON COTIZACIONES
002900*                                 GRABADAS CON MENOS RENGLONES DE
003000*                                 LOS QUE TRAIA LA CONFIGURACION;
003100*                                 SE AGREGA CONTADOR DE RESPALDO
003200*                                 QUE CUADRA CONTRA TOTAL-RENGLONES
003300*   21/01/2004 LTOR    BPM 031215 SE REVISA EL AVISO DEL CONTADOR
003400*                                 DE RESPALDO PARA QUE SALGA ANTES
003500*                                 DE GRABAR, NO DESPUES
003600*   06/05/2004 LTOR    BPM 040506 EL SELECT DE RKQPRI Y LA LLAMADA
003700*                                 A DEBD1R00 TRAIAN FSE-RKQPRI, QUE
003800*                                 NO EXISTIA EN RKCFSE; SE AGREGA EN
003900*                                 EL COPY. SE CAMBIA ID DIVISION A LA
004000*                                 FORMA CORTA QUE USA EL RESTO DEL
004100*                                 SISTEMA
004200******************************************************************
004300 ID DIVISION.
004400 PROGRAM-ID.    RKQUOTE.
004500 AUTHOR.        PEDRO ESCOBAR.
004600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - COTIZACION DE REDES.
004700 DATE-WRITTEN.  19/03/1987.
004800 DATE-COMPILED.
004900 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS CLASE-LETRAS  IS 'A' THRU 'Z'
005500     CLASS CLASE-DIGITOS IS '0' THRU '9'.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RKCFG  ASSIGN   TO RKCFG
005900            ORGANIZATION     IS SEQUENTIAL
006000            ACCESS MODE      IS SEQUENTIAL
006100            FILE STATUS      IS FS-RKCFG
006200                                FSE-RKCFG.
006300
006400     SELECT RKQPRI ASSIGN   TO RKQPRI
006500            ORGANIZATION     IS SEQUENTIAL
006600            ACCESS MODE      IS SEQUENTIAL
006700            FILE STATUS      IS FS-RKQPRI
006800                                FSE-RKQPRI.
006900
007000     SELECT RKQUOT ASSIGN   TO RKQUOT
007100            ORGANIZATION     IS INDEXED
007200            ACCESS MODE      IS DYNAMIC
007300            RECORD KEY       IS RKQT-QUOTE-ID
007400            FILE STATUS      IS FS-RKQUOT
007500                                FSE-RKQUOT.
007600
007700     SELECT RKQACT ASSIGN   TO RKQACT
007800            ORGANIZATION     IS SEQUENTIAL
007900            ACCESS MODE      IS SEQUENTIAL
008000            FILE STATUS      IS FS-RKQACT.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008600******************************************************************
008700*   CONFIGURACIONES YA VALIDADAS (SOLO LECTURA, PARA TOMAR CLIENTE)
008800 FD RKCFG
008900     RECORD IS VARYING IN SIZE FROM 160 TO 6560 CHARACTERS
009000     DEPENDING ON RKCF-TOTAL-ITEMS.
009100     COPY RKCCFG.
009200*   FOTO DE PRECIO PRODUCIDA POR RKPRICE (SOLO LECTURA)
009300 FD RKQPRI
009400     RECORD IS VARYING IN SIZE FROM 78 TO 11178 CHARACTERS
009500     DEPENDING ON RKPC-TOTAL-RENGLONES.
009600     COPY RKCPRC.
009700*   MAESTRO DE COTIZACIONES (FOTO INMUTABLE, LLAVE QUOTE-ID)
009800 FD RKQUOT
009900     RECORD IS VARYING IN SIZE FROM 175 TO 11275 CHARACTERS
010000     DEPENDING ON RKQT-TOTAL-RENGLONES.
010100     COPY RKCQUO.
010200*   TRANSACCIONES DE ACCION SOBRE COTIZACIONES
010300 FD RKQACT.
010400 01  REG-RKQACT.
010500     05  ACCION-CODE              PIC X(01).
010600         88  ACCION-GENERAR               VALUE 'G'.
010700         88  ACCION-ACEPTAR               VALUE 'A'.
010800         88  ACCION-RECHAZAR              VALUE 'J'.
010900         88  ACCION-ENVIAR                VALUE 'S'.
011000     05  ACCION-LLAVE              PIC X(36).
011100     05  FILLER                    PIC X(03).
011200
011300 WORKING-STORAGE SECTION.
011400******************************************************************
011500     COPY RKCFSE.
011600******************************************************************
011700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011800******************************************************************
011900*--  BPM 010405 - MRAM - CONTADOR DE RESPALDO, INDEPENDIENTE DE LA
012000*--  TABLA DE RENGLONES, PARA CUADRAR CONTRA RKQT-TOTAL-RENGLONES
012100 77  WKS-RENGLONES-COPIADOS       PIC 9(03) COMP VALUE 0.
012200 01  WKS-VARIABLES-TRABAJO.
012300     02  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
012400     02  WKS-FIN-ACCIONES             PIC 9(01) VALUE ZEROES.
012500         88  FIN-ACCIONES                       VALUE 1.
012600     02  WKS-FIN-CONFIG               PIC 9(01) VALUE ZEROES.
012700         88  FIN-CONFIG                         VALUE 1.
012800     02  WKS-FIN-PRECIOS              PIC 9(01) VALUE ZEROES.
012900         88  FIN-PRECIOS                        VALUE 1.
013000     02  WKS-I                        PIC 9(03) COMP VALUE 0.
013100     02  WKS-INDICE-ACCION            PIC 9(01) COMP VALUE 0.
013200     02  WKS-FECHA-SECUENCIA          PIC 9(08) VALUE ZEROES.
013300     02  WKS-SECUENCIA-COTIZACION     PIC 9(05) COMP VALUE 0.
013400     02  WKS-CTA-LEIDAS               PIC 9(07) COMP VALUE 0.
013500     02  WKS-CTA-GENERADAS            PIC 9(07) COMP VALUE 0.
013600     02  WKS-CTA-ACEPTADAS            PIC 9(07) COMP VALUE 0.
013700     02  WKS-CTA-RECHAZADAS           PIC 9(07) COMP VALUE 0.
013800     02  WKS-CTA-ENVIADAS             PIC 9(07) COMP VALUE 0.
013900     02  WKS-CTA-ERRORES              PIC 9(07) COMP VALUE 0.
014000     02  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
014100*--  3 REDEFINES DE APOYO (TABLA DE DIAS DEL MES, DESCOMPOSICION
014200*--  DE FECHA, Y TEXTO DE MENSAJE DE CONSOLA)
014300     02  WKS-MENSAJE-NUM              PIC S9(07) COMP VALUE 0.
014400     02  WKS-MENSAJE-EDITADO          PIC ---,---,--9.
014500     02  WKS-MENSAJE-EDITADO-R REDEFINES WKS-MENSAJE-EDITADO
014600                                      PIC X(11).
014700     02  FILLER                       PIC X(08).
014800
014900*-----------------------------------------------------------------*
015000*  ARMADO DEL NUMERO PUBLICADO DE COTIZACION, QT-AAAAMMDD-NNNNN    *
015100*-----------------------------------------------------------------*
015200 01  WKS-QUOTE-NUMERO-ARMA.
015300     02  FILLER                       PIC X(03) VALUE 'QT-'.
015400     02  QNA-FECHA                    PIC 9(08).
015500     02  FILLER                       PIC X(01) VALUE '-'.
015600     02  QNA-SECUENCIA                PIC 9(05).
015700     02  FILLER                       PIC X(01) VALUE SPACES.
015800
015900*-----------------------------------------------------------------*
016000*  ARMADO DE LA LLAVE UNICA INTERNA DE LA COTIZACION               *
016100*-----------------------------------------------------------------*
016200 01  WKS-QUOTE-ID-ARMA.
016300     02  FILLER                       PIC X(06) VALUE 'QT-ID-'.
016400     02  QIA-FECHA                    PIC 9(08).
016500     02  FILLER                       PIC X(01) VALUE '-'.
016600     02  QIA-SECUENCIA                PIC 9(05).
016700     02  FILLER                       PIC X(16) VALUE SPACES.
016800
016900 01  TABLA-DIAS.
017000     02  FILLER      PIC X(24) VALUE '312831303130313130313031'.
017100 01  F-DIAS REDEFINES TABLA-DIAS.
017200     02  DIA-FIN-MES     PIC 99 OCCURS 12 TIMES.
017300
017400 01  WKS-FECHA-DESCOMPUESTA        PIC 9(08) VALUE ZEROES.
017500 01  WKS-FECHA-DESC-R REDEFINES WKS-FECHA-DESCOMPUESTA.
017600     02  WKS-FD-ANIO                  PIC 9(04).
017700     02  WKS-FD-MES                   PIC 9(02).
017800     02  WKS-FD-DIA                   PIC 9(02).
017900
018000 01  WKS-RESUMEN-FINAL.
018100     02  FILLER                PIC X(02) VALUE SPACES.
018200     02  FILLER                PIC X(27) VALUE
018300             'RESUMEN DE COTIZACIONES -- '.
018400     02  FILLER                PIC X(08) VALUE 'LEIDAS: '.
018500     02  RF-LEIDAS             PIC Z,ZZZ,ZZ9.
018600     02  FILLER                PIC X(11) VALUE ' GENERADAS:'.
018700     02  RF-GENERADAS          PIC Z,ZZZ,ZZ9.
018800     02  FILLER                PIC X(11) VALUE ' ACEPTADAS:'.
018900     02  RF-ACEPTADAS          PIC Z,ZZZ,ZZ9.
019000     02  FILLER                PIC X(12) VALUE ' RECHAZADAS:'.
019100     02  RF-RECHAZADAS         PIC Z,ZZZ,ZZ9.
019200     02  FILLER                PIC X(09) VALUE ' ENVIADAS:'.
019300     02  RF-ENVIADAS           PIC Z,ZZZ,ZZ9.
019400     02  FILLER                PIC X(09) VALUE ' ERRORES:'.
019500     02  RF-ERRORES            PIC Z,ZZZ,ZZ9.
019600     02  FILLER                PIC X(10) VALUE SPACES.
019700
019800******************************************************************
019900 PROCEDURE DIVISION.
020000******************************************************************
020100*               S E C C I O N    P R I N C I P A L
020200******************************************************************
020300 0100-MAIN SECTION.
020400     PERFORM 0110-ABRE-ARCHIVOS THRU 0110-ABRE-ARCHIVOS-E
020500     PERFORM 0200-PROCESA-ACCION THRU 0200-PROCESA-ACCION-E
020600             UNTIL FIN-ACCIONES
020700     PERFORM 0700-ESTADISTICAS THRU 0700-ESTADISTICAS-E
020800     PERFORM 0190-CIERRA-ARCHIVOS THRU 0190-CIERRA-ARCHIVOS-E
020900     STOP RUN.
021000 0100-MAIN-E. EXIT.
021100
021200 0110-ABRE-ARCHIVOS SECTION.
021300     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
021400     MOVE 'RKQUOTE' TO WKS-FSE-PROGRAMA
021500     OPEN INPUT  RKCFG
021600     OPEN INPUT  RKQPRI
021700     OPEN I-O    RKQUOT
021800     OPEN INPUT  RKQACT
021900     IF FS-RKCFG NOT EQUAL 0
022000        MOVE 'OPEN'   TO WKS-FSE-ACCION
022100        MOVE SPACES   TO WKS-FSE-LLAVE
022200        MOVE 'RKCFG'  TO WKS-FSE-ARCHIVO
022300        CALL 'DEBD1R00' USING WKS-FSE-PROGRAMA, WKS-FSE-ARCHIVO,
022400                              WKS-FSE-ACCION, WKS-FSE-LLAVE,
022500                              FS-RKCFG, FSE-RKCFG
022600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RKCFG <<<'
022700                UPON CONSOLE
022800        MOVE 91 TO RETURN-CODE
022900        STOP RUN
023000     END-IF
023100     IF FS-RKQPRI NOT EQUAL 0
023200        MOVE 'OPEN'    TO WKS-FSE-ACCION
023300        MOVE SPACES    TO WKS-FSE-LLAVE
023400        MOVE 'RKQPRI'  TO WKS-FSE-ARCHIVO
023500        CALL 'DEBD1R00' USING WKS-FSE-PROGRAMA, WKS-FSE-ARCHIVO,
023600                              WKS-FSE-ACCION, WKS-FSE-LLAVE,
023700                              FS-RKQPRI, FSE-RKQPRI
023800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RKQPRI <<<'
023900                UPON CONSOLE
024000        MOVE 91 TO RETURN-CODE
024100        STOP RUN
024200     END-IF
024300     IF FS-RKQUOT NOT EQUAL 0 AND 05
024400        MOVE 'OPEN'    TO WKS-FSE-ACCION
024500        MOVE SPACES    TO WKS-FSE-LLAVE
024600        MOVE 'RKQUOT'  TO WKS-FSE-ARCHIVO
024700        CALL 'DEBD1R00' USING WKS-FSE-PROGRAMA, WKS-FSE-ARCHIVO,
024800                              WKS-FSE-ACCION, WKS-FSE-LLAVE,
024900                              FS-RKQUOT, FSE-RKQUOT
025000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RKQUOT <<<'
025100                UPON CONSOLE
025200        MOVE 91 TO RETURN-CODE
025300        STOP RUN
025400     END-IF.
025500 0110-ABRE-ARCHIVOS-E. EXIT.
025600
025700 0190-CIERRA-ARCHIVOS SECTION.
025800     CLOSE RKCFG RKQPRI RKQUOT RKQACT.
025900 0190-CIERRA-ARCHIVOS-E. EXIT.
026000
026100******************************************************************
026200*     L E C T U R A   D E   L O S   A R C H I V O S   E N         *
026300*                C A S C A D A                                   *
026400******************************************************************
026500 LEE-SIGUIENTE-CONFIG SECTION.
026600     READ RKCFG NEXT RECORD
026700       AT END MOVE 1 TO WKS-FIN-CONFIG
026800     END-READ.
026900 LEE-SIGUIENTE-CONFIG-E. EXIT.
027000
027100 LEE-SIGUIENTE-PRECIO SECTION.
027200     READ RKQPRI NEXT RECORD
027300       AT END MOVE 1 TO WKS-FIN-PRECIOS
027400     END-READ.
027500 LEE-SIGUIENTE-PRECIO-E. EXIT.
027600
027700******************************************************************
027800*     D E S P A C H O   D E   L A   A C C I O N                  *
027900******************************************************************
028000 0200-PROCESA-ACCION SECTION.
028100     READ RKQACT NEXT RECORD
028200       AT END
028300          MOVE 1 TO WKS-FIN-ACCIONES
028400       NOT AT END
028500          ADD 1 TO WKS-CTA-LEIDAS
028600          MOVE 0 TO WKS-INDICE-ACCION
028700          EVALUATE TRUE
028800            WHEN ACCION-GENERAR   MOVE 1 TO WKS-INDICE-ACCION
028900            WHEN ACCION-ACEPTAR   MOVE 2 TO WKS-INDICE-ACCION
029000            WHEN ACCION-RECHAZAR  MOVE 3 TO WKS-INDICE-ACCION
029100            WHEN ACCION-ENVIAR    MOVE 4 TO WKS-INDICE-ACCION
029200            WHEN OTHER
029300               DISPLAY '>>> ACCION-CODE DESCONOCIDO: ' ACCION-CODE
029400                       UPON CONSOLE
029500               ADD 1 TO WKS-CTA-ERRORES
029600          END-EVALUATE
029700          IF WKS-INDICE-ACCION NOT = 0
029800             GO TO 0300-GENERA-COTIZACION
029900                   0400-ACEPTA-COTIZACION
030000                   0500-RECHAZA-COTIZACION
030100                   0600-ENVIA-COTIZACION
030200                DEPENDING ON WKS-INDICE-ACCION
030300          END-IF
030400     END-READ.
030500 0200-PROCESA-ACCION-E. EXIT.
030600
030700******************************************************************
030800*     G=GENERA  -  QUOTESERVICE.CREATEQUOTE                      *
030900******************************************************************
031000 0300-GENERA-COTIZACION SECTION.
031100     PERFORM LEE-SIGUIENTE-CONFIG THRU LEE-SIGUIENTE-CONFIG-E
031200     PERFORM LEE-SIGUIENTE-PRECIO THRU LEE-SIGUIENTE-PRECIO-E
031300     IF FIN-CONFIG OR FIN-PRECIOS
031400        DISPLAY '>>> FALTA CONFIGURACION O PRECIO PARA GENERAR <<<'
031500                UPON CONSOLE
031600        ADD 1 TO WKS-CTA-ERRORES
031700        GO TO 0200-PROCESA-ACCION-E
031800     END-IF
031900     IF RKCF-CONFIG-ID NOT = ACCION-LLAVE
032000        OR RKPC-CONFIG-ID NOT = ACCION-LLAVE
032100        DISPLAY '>>> CONFIG-ID DE LA TRANSACCION NO CORRESPONDE <<<'
032200                UPON CONSOLE
032300        ADD 1 TO WKS-CTA-ERRORES
032400        GO TO 0200-PROCESA-ACCION-E
032500     END-IF
032600     IF RKCF-VALIDADA NOT = 'Y'
032700        DISPLAY
032800        '>>> CONFIGURACION NO VALIDADA, NO SE GENERA COTIZACION <<<'
032900                UPON CONSOLE
033000        ADD 1 TO WKS-CTA-ERRORES
033100        GO TO 0200-PROCESA-ACCION-E
033200     END-IF
033300
033400     PERFORM 0310-GENERA-NUMERO-COTIZACION THRU
033500             0310-GENERA-NUMERO-COTIZACION-E
033600
033700     MOVE RKCF-CONFIG-ID        TO RKQT-CONFIG-ID
033800     MOVE RKCF-CLIENTE-ID       TO RKQT-CLIENTE-ID
033900     MOVE RKPC-SUBTOTAL         TO RKQT-SUBTOTAL
034000     MOVE RKPC-DESCUENTO-TOTAL  TO RKQT-DESCUENTO-TOTAL
034100     MOVE RKPC-SOPORTE          TO RKQT-SOPORTE
034200     MOVE RKPC-GRAN-TOTAL       TO RKQT-GRAN-TOTAL
034300     MOVE 'PENDING'             TO RKQT-ESTADO
034400     MOVE WKS-FECHA-CORRIDA     TO RKQT-FECHA-CREACION
034500     MOVE RKPC-TOTAL-RENGLONES  TO RKQT-TOTAL-RENGLONES
034600
034700     PERFORM 0320-SUMA-30-DIAS THRU 0320-SUMA-30-DIAS-E
034800*--  BPM 010405 - MRAM - SE REINICIA EL CONTADOR DE RESPALDO ANTES
034900*--  DE COPIAR LOS RENGLONES DE LA CONFIGURACION
035000     MOVE 0 TO WKS-RENGLONES-COPIADOS
035100
035200     PERFORM 0330-COPIA-UN-RENGLON THRU 0330-COPIA-UN-RENGLON-E
035300             VARYING WKS-I FROM 1 BY 1
035400             UNTIL WKS-I > RKQT-TOTAL-RENGLONES
035500*--  BPM 031215 - LTOR - EL AVISO SE MUEVE ANTES DE GRABAR, NO
035600*--  DESPUES, PARA QUE SE PUEDA CANCELAR LA GRABACION A TIEMPO
035700     IF WKS-RENGLONES-COPIADOS NOT = RKQT-TOTAL-RENGLONES
035800        DISPLAY '>>> AVISO: RENGLONES COPIADOS NO CUADRA CONTRA '
035900                'EL TOTAL DE LA CONFIGURACION <<<' UPON CONSOLE
036000     END-IF
036100
036200     WRITE RKQT-COTIZACION-REC
036300       INVALID KEY
036400          DISPLAY '>>> LA COTIZACION YA EXISTE, NO SE GRABA <<<'
036500                  UPON CONSOLE
036600          ADD 1 TO WKS-CTA-ERRORES
036700       NOT INVALID KEY
036800          ADD 1 TO WKS-CTA-GENERADAS
036900     END-WRITE
037000     GO TO 0200-PROCESA-ACCION-E.
037100 0300-GENERA-COTIZACION-E. EXIT.
037200
037300 0310-GENERA-NUMERO-COTIZACION SECTION.
037400     IF WKS-FECHA-CORRIDA NOT = WKS-FECHA-SECUENCIA
037500        MOVE WKS-FECHA-CORRIDA TO WKS-FECHA-SECUENCIA
037600        MOVE 1 TO WKS-SECUENCIA-COTIZACION
037700     ELSE
037800        ADD 1 TO WKS-SECUENCIA-COTIZACION
037900     END-IF
038000     MOVE WKS-FECHA-CORRIDA        TO QNA-FECHA
038100     MOVE WKS-SECUENCIA-COTIZACION TO QNA-SECUENCIA
038200     MOVE WKS-QUOTE-NUMERO-ARMA     TO RKQT-QUOTE-NUMERO
038300     MOVE WKS-FECHA-CORRIDA        TO QIA-FECHA
038400     MOVE WKS-SECUENCIA-COTIZACION TO QIA-SECUENCIA
038500     MOVE WKS-QUOTE-ID-ARMA         TO RKQT-QUOTE-ID.
038600 0310-GENERA-NUMERO-COTIZACION-E. EXIT.
038700
038800*--  VENCIMIENTO = FECHA DE CREACION + 30 DIAS, FIJO DESDE QUE SE
038900*--  GENERA LA COTIZACION, NUNCA SE RECALCULA DESPUES
039000 0320-SUMA-30-DIAS SECTION.
039100     MOVE RKQT-FECHA-CREACION TO WKS-FECHA-DESCOMPUESTA
039200     ADD 30 TO WKS-FD-DIA
039300     PERFORM 0321-AVANZA-UN-MES THRU 0321-AVANZA-UN-MES-E
039400             UNTIL WKS-FD-DIA <= DIA-FIN-MES (WKS-FD-MES)
039500     MOVE WKS-FECHA-DESCOMPUESTA TO RKQT-FECHA-VENCE.
039600 0320-SUMA-30-DIAS-E. EXIT.
039700
039800 0321-AVANZA-UN-MES SECTION.
039900     SUBTRACT DIA-FIN-MES (WKS-FD-MES) FROM WKS-FD-DIA
040000     ADD 1 TO WKS-FD-MES
040100     IF WKS-FD-MES > 12
040200        MOVE 1 TO WKS-FD-MES
040300        ADD 1 TO WKS-FD-ANIO
040400     END-IF.
040500 0321-AVANZA-UN-MES-E. EXIT.
040600
040700 0330-COPIA-UN-RENGLON SECTION.
040800     ADD 1 TO WKS-RENGLONES-COPIADOS
040900     MOVE RKLI-PRODUCT-SKU (WKS-I)      TO RKQI-PRODUCT-SKU (WKS-I)
041000     MOVE RKLI-PRODUCT-NOMBRE (WKS-I)   TO RKQI-PRODUCT-NOMBRE
041100                                            (WKS-I)
041200     MOVE RKLI-PRODUCT-TIPO (WKS-I)     TO RKQI-PRODUCT-TIPO (WKS-I)
041300     MOVE RKLI-CANTIDAD (WKS-I)         TO RKQI-CANTIDAD (WKS-I)
041400     MOVE RKLI-PRECIO-UNITARIO (WKS-I)  TO RKQI-PRECIO-UNITARIO
041500                                            (WKS-I)
041600     MOVE RKLI-TOTAL-RENGLON (WKS-I)    TO RKQI-TOTAL-RENGLON
041700                                            (WKS-I)
041800     MOVE RKLI-DESCUENTO-MONTO (WKS-I)  TO RKQI-DESCUENTO-MONTO
041900                                            (WKS-I)
042000     MOVE RKLI-DESCUENTO-RAZON (WKS-I)  TO RKQI-DESCUENTO-RAZON
042100                                            (WKS-I).
042200 0330-COPIA-UN-RENGLON-E. EXIT.
042300
042400******************************************************************
042500*     A=ACEPTA  -  GUARDA DE TRANSICION A ACCEPTED               *
042600******************************************************************
042700 0400-ACEPTA-COTIZACION SECTION.
042800     MOVE ACCION-LLAVE TO RKQT-QUOTE-ID
042900     READ RKQUOT
043000       INVALID KEY
043100          DISPLAY '>>> COTIZACION NO EXISTE PARA ACEPTAR <<<'
043200                  UPON CONSOLE
043300          ADD 1 TO WKS-CTA-ERRORES
043400       NOT INVALID KEY
043500          IF RKQT-FECHA-VENCE < WKS-FECHA-CORRIDA
043600             DISPLAY '>>> COTIZACION VENCIDA, NO SE ACEPTA <<<'
043700                     UPON CONSOLE
043800             ADD 1 TO WKS-CTA-ERRORES
043900          ELSE
044000             IF RKQT-ESTADO = 'READY' OR RKQT-ESTADO = 'SENT'
044100                MOVE 'ACCEPTED' TO RKQT-ESTADO
044200                REWRITE RKQT-COTIZACION-REC
044300                ADD 1 TO WKS-CTA-ACEPTADAS
044400             ELSE
044500                DISPLAY
044600                '>>> ESTADO ACTUAL NO PERMITE ACEPTAR LA COTIZ. <<<'
044700                        UPON CONSOLE
044800                ADD 1 TO WKS-CTA-ERRORES
044900             END-IF
045000          END-IF
045100     END-READ
045200     GO TO 0200-PROCESA-ACCION-E.
045300 0400-ACEPTA-COTIZACION-E. EXIT.
045400
045500******************************************************************
045600*     J=RECHAZA  -  GUARDA DE TRANSICION A REJECTED              *
045700******************************************************************
045800 0500-RECHAZA-COTIZACION SECTION.
045900     MOVE ACCION-LLAVE TO RKQT-QUOTE-ID
046000     READ RKQUOT
046100       INVALID KEY
046200          DISPLAY '>>> COTIZACION NO EXISTE PARA RECHAZAR <<<'
046300                  UPON CONSOLE
046400          ADD 1 TO WKS-CTA-ERRORES
046500       NOT INVALID KEY
046600          IF RKQT-ESTADO = 'ACCEPTED'
046700             DISPLAY
046800             '>>> COTIZACION YA ACEPTADA, NO SE PUEDE RECHAZAR <<<'
046900                     UPON CONSOLE
047000             ADD 1 TO WKS-CTA-ERRORES
047100          ELSE
047200             MOVE 'REJECTED' TO RKQT-ESTADO
047300             REWRITE RKQT-COTIZACION-REC
047400             ADD 1 TO WKS-CTA-RECHAZADAS
047500          END-IF
047600     END-READ
047700     GO TO 0200-PROCESA-ACCION-E.
047800 0500-RECHAZA-COTIZACION-E. EXIT.
047900
048000******************************************************************
048100*     S=ENVIA  -  GUARDA DE TRANSICION A SENT                    *
048200******************************************************************
048300 0600-ENVIA-COTIZACION SECTION.
048400     MOVE ACCION-LLAVE TO RKQT-QUOTE-ID
048500     READ RKQUOT
048600       INVALID KEY
048700          DISPLAY '>>> COTIZACION NO EXISTE PARA ENVIAR <<<'
048800                  UPON CONSOLE
048900          ADD 1 TO WKS-CTA-ERRORES
049000       NOT INVALID KEY
049100          IF RKQT-ESTADO = 'READY'
049200             MOVE 'SENT' TO RKQT-ESTADO
049300             REWRITE RKQT-COTIZACION-REC
049400             ADD 1 TO WKS-CTA-ENVIADAS
049500          ELSE
049600             DISPLAY
049700             '>>> ESTADO ACTUAL NO PERMITE ENVIAR LA COTIZACION <<<'
049800                     UPON CONSOLE
049900             ADD 1 TO WKS-CTA-ERRORES
050000          END-IF
050100     END-READ
050200     GO TO 0200-PROCESA-ACCION-E.
050300 0600-ENVIA-COTIZACION-E. EXIT.
050400
050500 0700-ESTADISTICAS SECTION.
050600     MOVE WKS-CTA-LEIDAS     TO RF-LEIDAS
050700     MOVE WKS-CTA-GENERADAS  TO RF-GENERADAS
050800     MOVE WKS-CTA-ACEPTADAS  TO RF-ACEPTADAS
050900     MOVE WKS-CTA-RECHAZADAS TO RF-RECHAZADAS
051000     MOVE WKS-CTA-ENVIADAS   TO RF-ENVIADAS
051100     MOVE WKS-CTA-ERRORES    TO RF-ERRORES
051200     DISPLAY WKS-RESUMEN-FINAL UPON CONSOLE.
051300 0700-ESTADISTICAS-E. EXIT.
