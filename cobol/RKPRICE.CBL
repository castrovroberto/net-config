000100******************************************************************
000200* FECHA       : 18/03/1987                                       *
000300* PROGRAMADOR : PEDRO ESCOBAR (PEDR)                              *
000400* APLICACION  : CONFIGURACION DE GABINETES DE RED                *
000500* PROGRAMA    : RKPRICE                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : CORRE LAS 5 ESTRATEGIAS DE PRECIO SOBRE CADA      *
000800*             : CONFIGURACION YA VALIDADA (PRECIO BASE, DESCUENTO *
000900*             : POR VOLUMEN, DESCUENTO DE PAQUETE, DESCUENTO DE   *
001000*             : SOCIO Y RECARGO DE SOPORTE) Y DEJA EL RESULTADO   *
001100*             : EN EL ARCHIVO DE TRASPASO HACIA RKQUOTE           *
001200* ARCHIVOS    : RKCFG=C, RKPROD=C, RKPOPT=C, RKQPRI=S, RKPREP=S   *
001300* ACCION (ES) : P=PRECIA                                         *
001400* INSTALADO   : 18/03/1987                                        *
001500* BPM/RATIONAL: 870318                                            *
001600* NOMBRE      : MOTOR DE PRECIO DE CONFIGURACIONES DE GABINETE    *
001700* DESCRIPCION : MANTENIMIENTO                                     *
001800******************************************************************
001900* AMENDMENT HISTORY
002000*   FECHA      PROGR   TICKET     DESCRIPCION
002100*   18/03/1987 PEDR    BPM 870318 PRIMERA VERSION DEL PROGRAMA
002200*   04/12/1998 PEDR    BPM 198871 REVISION FIN DE SIGLO - TABLA
002300*                                 DE PORCENTAJES YA VENIA A 4
002400*                                 DIGITOS, SIN CAMBIOS DE AMPLIACION
002500*   14/07/1999 PEDR    BPM 990714 SE AGREGA ESTRATEGIA DE SOCIO
002600*                                 (PARTNER/ENTERPRISE) ANTES DEL
002700*                                 RECARGO DE SOPORTE
002800*   30/09/1999 PEDR    BPM 990930 EL RECARGO DE SOPORTE SE MUEVE
002900*                                 AL FINAL Y SE VUELVE A CALCULAR
003000*                                 EL GRAN TOTAL SIEMPRE QUE CORRE
003100*   22/03/2001 MRAM    BPM 010322 SE REPORTARON COTIZACIONES SIN
003200*                                 DESCUENTO DE SOCIO PORQUE RKPOPT
003300*                                 TRAIA EL TIER EN MINUSCULA O MIXTO
003400*                                 (EJ. "Enterprise"); SE CONVIERTE
003500*                                 A MAYUSCULAS ANTES DE COMPARAR
003600*   09/10/2003 LTOR    BPM 030918 SE AGREGA CONTADOR 77-LEVEL DE
003700*                                 RESPALDO PARA CUADRAR RENGLONES
003800*                                 LEIDOS VS. RENGLONES EN TABLA
003900*   06/05/2004 LTOR    BPM 040506 EL SELECT DE RKPOPT Y DE RKQPRI
004000*                                 TRAIAN FSE-RKPOPT/FSE-RKQPRI QUE NO
004100*                                 EXISTIAN EN RKCFSE (SE QUEDARON DEL
004200*                                 COPY VIEJO); SE AGREGAN EN EL COPY.
004300*                                 TAMBIEN SE CORRIGE EL SELECT DE
004400*                                 RKPREP, QUE APUNTABA A FS-RKPRCR
004500*                                 POR UN RENOMBRE A MEDIAS. SE CAMBIA
004600*                                 ID DIVISION A LA FORMA CORTA
004700*   15/07/2004 MRAM    BPM 040715 001-ARMA-UN-ITEM ARMABA RENGLON
004800*                                 DE PRECIO AUN PARA PRODUCTOS CON
004900*                                 RKPD-ACTIVO-NO; EL COMENTARIO DE
005000*                                 RKCPRD DECIA QUE SE EXCLUIAN DE LA
005100*                                 BUSQUEDA PERO NUNCA SE VALIDABA. SE
005200*                                 AGREGA LA EXCLUSION
005300******************************************************************
005400 ID DIVISION.
005500 PROGRAM-ID.    RKPRICE.
005600 AUTHOR.        PEDRO ESCOBAR.
005700 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - COTIZACION DE REDES.
005800 DATE-WRITTEN.  18/03/1987.
005900 DATE-COMPILED.
006000 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION.
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     CLASS CLASE-LETRAS  IS 'A' THRU 'Z'
006600     CLASS CLASE-DIGITOS IS '0' THRU '9'.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT RKCFG  ASSIGN   TO RKCFG
007000            ORGANIZATION     IS SEQUENTIAL
007100            ACCESS MODE      IS SEQUENTIAL
007200            FILE STATUS      IS FS-RKCFG
007300                                FSE-RKCFG.
007400
007500     SELECT RKPROD ASSIGN   TO RKPROD
007600            ORGANIZATION     IS INDEXED
007700            ACCESS MODE      IS RANDOM
007800            RECORD KEY       IS RKPD-SKU
007900            FILE STATUS      IS FS-RKPROD
008000                                FSE-RKPROD.
008100
008200     SELECT RKPOPT ASSIGN   TO RKPOPT
008300            ORGANIZATION     IS SEQUENTIAL
008400            ACCESS MODE      IS SEQUENTIAL
008500            FILE STATUS      IS FS-RKPOPT
008600                                FSE-RKPOPT.
008700
008800     SELECT RKQPRI ASSIGN   TO RKQPRI
008900            ORGANIZATION     IS SEQUENTIAL
009000            ACCESS MODE      IS SEQUENTIAL
009100            FILE STATUS      IS FS-RKQPRI
009200                                FSE-RKQPRI.
009300
009400     SELECT RKPREP ASSIGN   TO RKPREP
009500            ORGANIZATION     IS LINE SEQUENTIAL
009600            FILE STATUS      IS FS-RKPREP.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000******************************************************************
010100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010200******************************************************************
010300*   ARCHIVO DE CONFIGURACIONES YA VALIDADAS (SOLO LECTURA)
010400 FD RKCFG
010500     RECORD IS VARYING IN SIZE FROM 160 TO 6560 CHARACTERS
010600     DEPENDING ON RKCF-TOTAL-ITEMS.
010700     COPY RKCCFG.
010800*   MAESTRO DE PRODUCTOS DE CATALOGO
010900 FD RKPROD.
011000     COPY RKCPRD.
011100*   CONTROL DE OPCIONES DE PRECIO POR CONFIGURACION (TIER, SOPORTE)
011200 FD RKPOPT.
011300 01  REG-RKPOPT.
011400     05  RKOP-CONFIG-ID               PIC X(36).
011500     05  RKOP-CLIENTE-TIER            PIC X(12).
011600     05  RKOP-INCLUYE-SOPORTE         PIC X(01).
011700         88  RKOP-INCLUYE-SOPORTE-SI         VALUE 'Y'.
011800     05  RKOP-TIER-SOPORTE            PIC X(12).
011900     05  RKOP-UTIL-RACK-PCT           PIC 9(03).
012000     05  RKOP-UTIL-SUMINISTRADA       PIC X(01).
012100         88  RKOP-UTIL-SUMINISTRADA-SI        VALUE 'Y'.
012200     05  FILLER                       PIC X(10).
012300 01  REG-RKPOPT-R REDEFINES REG-RKPOPT PIC X(75).
012400*   TRASPASO DEL RESULTADO DE PRECIO HACIA RKQUOTE
012500 FD RKQPRI
012600     RECORD IS VARYING IN SIZE FROM 78 TO 11178 CHARACTERS
012700     DEPENDING ON RKPC-TOTAL-RENGLONES.
012800     COPY RKCPRC.
012900*   REPORTE DE PRECIO
013000 FD RKPREP.
013100 01  REG-RKPREP                       PIC X(132).
013200
013300 WORKING-STORAGE SECTION.
013400******************************************************************
013500     COPY RKCFSE.
013600******************************************************************
013700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013800******************************************************************
013900*--  BPM 030918 - LTOR - CONTADOR DE RESPALDO, INDEPENDIENTE DE LA
014000*--  TABLA DE RENGLONES, PARA CUADRAR CONTRA RKPC-TOTAL-RENGLONES
014100 77  WKS-RENGLONES-ARMADOS        PIC 9(03) COMP VALUE 0.
014200 01  WKS-VARIABLES-TRABAJO.
014300     02  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
014400     02  WKS-FIN-CONFIG               PIC 9(01) VALUE ZEROES.
014500         88  FIN-CONFIG                         VALUE 1.
014600     02  WKS-FIN-OPCIONES             PIC 9(01) VALUE ZEROES.
014700         88  FIN-OPCIONES                        VALUE 1.
014800     02  WKS-I                        PIC 9(03) COMP VALUE 0.
014900     02  WKS-J                        PIC 9(03) COMP VALUE 0.
015000     02  WKS-CTA-DESCRIPCIONES        PIC 9(02) COMP VALUE 0.
015100     02  WKS-SWITCH-COUNT             PIC 9(05) COMP VALUE 0.
015200     02  WKS-UMBRAL-SWITCH            PIC 9(03) COMP VALUE 5.
015300     02  WKS-UMBRAL-PAQUETE           PIC 9(03) COMP VALUE 80.
015400     02  WKS-NUM-100                  PIC 9(05) COMP VALUE 100.
015500     02  WKS-HAY-RACK                 PIC X(01) VALUE 'N'.
015600         88  HAY-RACK-SI                         VALUE 'Y'.
015700     02  WKS-TIER-CLIENTE             PIC X(12) VALUE SPACES.
015800     02  WKS-TIER-SOPORTE             PIC X(12) VALUE SPACES.
015900     02  WKS-INCLUYE-SOPORTE          PIC X(01) VALUE 'N'.
016000         88  INCLUYE-SOPORTE-SI                  VALUE 'Y'.
016100     02  WKS-UTIL-PAQUETE             PIC 9(03) VALUE 0.
016200     02  WKS-UTIL-SUMINISTRADA        PIC X(01) VALUE 'N'.
016300         88  UTIL-SUMINISTRADA-SI                VALUE 'Y'.
016400     02  WKS-DESCUENTO-RENGLON        PIC S9(08)V99 COMP-3 VALUE 0.
016500     02  WKS-DESCUENTO-ORDEN          PIC S9(09)V99 COMP-3 VALUE 0.
016600     02  WKS-TOTAL-HARDWARE           PIC S9(09)V99 COMP-3 VALUE 0.
016700     02  WKS-TOT-SUBTOTAL             PIC S9(09)V99 COMP-3 VALUE 0.
016800     02  WKS-TOT-DESCUENTO            PIC S9(09)V99 COMP-3 VALUE 0.
016900     02  WKS-TOT-GRANTOTAL            PIC S9(09)V99 COMP-3 VALUE 0.
017000     02  WKS-CTA-CONFIG               PIC 9(07) COMP VALUE 0.
017100     02  WKS-MASCARA                  PIC Z,ZZZ,ZZ9.
017200*--  3 REDEFINES DE APOYO (TABLA DE PORCENTAJES, TEXTO DE MENSAJE,
017300*--  Y DETECCION DE RENGLON DE OPCIONES EN BLANCO)
017400     02  WKS-MENSAJE-NUM              PIC S9(07) COMP VALUE 0.
017500     02  WKS-MENSAJE-EDITADO          PIC ---,---,--9.
017600     02  WKS-MENSAJE-EDITADO-R REDEFINES WKS-MENSAJE-EDITADO
017700                                      PIC X(11).
017800     02  FILLER                       PIC X(08).
017900
018000*-----------------------------------------------------------------*
018100*  TABLA DE PORCENTAJES DE DESCUENTO/RECARGO, EN DIEZMILESIMOS    *
018200*  (1=VOLUMEN 2=PAQUETE 3=SOCIO-PARTNER 4=SOCIO-ENTERPRISE        *
018300*   5=SOPORTE-STANDARD 6=SOPORTE-PREMIUM)                         *
018400*-----------------------------------------------------------------*
018500 01  TABLA-PORCENTAJES.
018600     02  FILLER        PIC X(24) VALUE '100005001500200015002000'.
018700 01  F-PORCENTAJES REDEFINES TABLA-PORCENTAJES.
018800     02  PCT-TABLA         PIC 9(04) OCCURS 6 TIMES.
018900
019000 01  WKS-TABLA-DESCRIPCIONES.
019100     02  WKS-DESCRIPCION-DESCUENTO OCCURS 5 TIMES PIC X(100).
019200     02  FILLER                       PIC X(10).
019300
019400 01  WKS-ENCABEZADO.
019500     02  FILLER                PIC X(01) VALUE SPACES.
019600     02  FILLER                PIC X(12) VALUE 'CONFIG-ID: '.
019700     02  ENC-CONFIG-ID         PIC X(36) VALUE SPACES.
019800     02  FILLER                PIC X(14) VALUE ' CORRIDA EL: '.
019900     02  ENC-FECHA             PIC 9(08) VALUE ZEROES.
020000     02  FILLER                PIC X(61) VALUE SPACES.
020100
020200 01  WKS-DETALLE-RENGLON.
020300     02  FILLER                PIC X(02) VALUE SPACES.
020400     02  DET-SKU               PIC X(20) VALUE SPACES.
020500     02  FILLER                PIC X(01) VALUE SPACES.
020600     02  DET-NOMBRE            PIC X(30) VALUE SPACES.
020700     02  FILLER                PIC X(01) VALUE SPACES.
020800     02  DET-CANTIDAD          PIC ZZZ9  VALUE ZEROES.
020900     02  FILLER                PIC X(01) VALUE SPACES.
021000     02  DET-PRECIO            PIC ZZZ,ZZ9.99 VALUE ZEROES.
021100     02  FILLER                PIC X(01) VALUE SPACES.
021200     02  DET-TOTAL             PIC ZZ,ZZZ,ZZ9.99 VALUE ZEROES.
021300     02  FILLER                PIC X(01) VALUE SPACES.
021400     02  DET-DESCUENTO         PIC Z,ZZZ,ZZ9.99 VALUE ZEROES.
021500     02  FILLER                PIC X(24) VALUE SPACES.
021600
021700 01  WKS-DETALLE-RAZON.
021800     02  FILLER                PIC X(06) VALUE SPACES.
021900     02  DET-RAZON             PIC X(100) VALUE SPACES.
022000     02  FILLER                PIC X(26) VALUE SPACES.
022100
022200 01  WKS-PIE-CONFIGURACION.
022300     02  FILLER                PIC X(02) VALUE SPACES.
022400     02  FILLER                PIC X(11) VALUE 'SUBTOTAL: '.
022500     02  PIE-SUBTOTAL          PIC Z,ZZZ,ZZ9.99 VALUE ZEROES.
022600     02  FILLER                PIC X(13) VALUE ' DESCUENTO: '.
022700     02  PIE-DESCUENTO         PIC Z,ZZZ,ZZ9.99 VALUE ZEROES.
022800     02  FILLER                PIC X(11) VALUE ' SOPORTE: '.
022900     02  PIE-SOPORTE           PIC Z,ZZZ,ZZ9.99 VALUE ZEROES.
023000     02  FILLER                PIC X(14) VALUE ' GRAN TOTAL: '.
023100     02  PIE-GRANTOTAL         PIC Z,ZZZ,ZZ9.99 VALUE ZEROES.
023200     02  FILLER                PIC X(28) VALUE SPACES.
023300
023400 01  WKS-RESUMEN-FINAL.
023500     02  FILLER                PIC X(02) VALUE SPACES.
023600     02  FILLER                PIC X(28) VALUE
023700             'TOTALES DE CONTROL DEL LOTE '.
023800     02  FILLER                PIC X(11) VALUE 'SUBTOTAL: '.
023900     02  RF-SUBTOTAL           PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROES.
024000     02  FILLER                PIC X(13) VALUE ' DESCUENTO: '.
024100     02  RF-DESCUENTO          PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROES.
024200     02  FILLER                PIC X(14) VALUE ' GRAN TOTAL: '.
024300     02  RF-GRANTOTAL          PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROES.
024400     02  FILLER                PIC X(19) VALUE SPACES.
024500
024600******************************************************************
024700 PROCEDURE DIVISION.
024800******************************************************************
024900*               S E C C I O N    P R I N C I P A L
025000******************************************************************
025100 000-MAIN SECTION.
025200     PERFORM ABRIR-ARCHIVOS THRU ABRIR-ARCHIVOS-E
025300     PERFORM 001-ARMA-RENGLONES THRU 001-ARMA-RENGLONES-E
025400             UNTIL FIN-CONFIG
025500     PERFORM 008-RESUMEN-FINAL THRU 008-RESUMEN-FINAL-E
025600     PERFORM CERRAR-ARCHIVOS THRU CERRAR-ARCHIVOS-E
025700     STOP RUN.
025800 000-MAIN-E. EXIT.
025900
026000 ABRIR-ARCHIVOS SECTION.
026100     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
026200     MOVE 'RKPRICE' TO WKS-FSE-PROGRAMA
026300     OPEN INPUT  RKCFG
026400     OPEN INPUT  RKPROD
026500     OPEN INPUT  RKPOPT
026600     OPEN OUTPUT RKQPRI
026700     OPEN OUTPUT RKPREP
026800     IF FS-RKCFG NOT EQUAL 0
026900        MOVE 'OPEN'   TO WKS-FSE-ACCION
027000        MOVE SPACES   TO WKS-FSE-LLAVE
027100        MOVE 'RKCFG'  TO WKS-FSE-ARCHIVO
027200        CALL 'DEBD1R00' USING WKS-FSE-PROGRAMA, WKS-FSE-ARCHIVO,
027300                              WKS-FSE-ACCION, WKS-FSE-LLAVE,
027400                              FS-RKCFG, FSE-RKCFG
027500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RKCFG <<<'
027600                UPON CONSOLE
027700        MOVE 91 TO RETURN-CODE
027800        STOP RUN
027900     END-IF
028000     IF FS-RKPROD NOT EQUAL 0
028100        MOVE 'OPEN'    TO WKS-FSE-ACCION
028200        MOVE SPACES    TO WKS-FSE-LLAVE
028300        MOVE 'RKPROD'  TO WKS-FSE-ARCHIVO
028400        CALL 'DEBD1R00' USING WKS-FSE-PROGRAMA, WKS-FSE-ARCHIVO,
028500                              WKS-FSE-ACCION, WKS-FSE-LLAVE,
028600                              FS-RKPROD, FSE-RKPROD
028700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RKPROD <<<'
028800                UPON CONSOLE
028900        MOVE 91 TO RETURN-CODE
029000        STOP RUN
029100     END-IF
029200     PERFORM LEE-SIGUIENTE-OPCION THRU LEE-SIGUIENTE-OPCION-E.
029300 ABRIR-ARCHIVOS-E. EXIT.
029400
029500 CERRAR-ARCHIVOS SECTION.
029600     CLOSE RKCFG RKPROD RKPOPT RKQPRI RKPREP.
029700 CERRAR-ARCHIVOS-E. EXIT.
029800
029900 LEE-SIGUIENTE-OPCION SECTION.
030000     READ RKPOPT NEXT RECORD
030100       AT END
030200          MOVE 1 TO WKS-FIN-OPCIONES
030300          MOVE SPACES TO REG-RKPOPT
030400     END-READ.
030500 LEE-SIGUIENTE-OPCION-E. EXIT.
030600
030700******************************************************************
030800*     A R M A   L O S   R E N G L O N E S   D E   U N A           *
030900*                C O N F I G U R A C I O N                       *
031000******************************************************************
031100 001-ARMA-RENGLONES SECTION.
031200     READ RKCFG NEXT RECORD
031300       AT END
031400          MOVE 1 TO WKS-FIN-CONFIG
031500       NOT AT END
031600          MOVE RKCF-CONFIG-ID   TO RKPC-CONFIG-ID
031700          MOVE ZEROES           TO RKPC-SUBTOTAL RKPC-DESCUENTO-TOTAL
031800                                    RKPC-SOPORTE RKPC-GRAN-TOTAL
031900          MOVE 0                TO RKPC-TOTAL-RENGLONES
032000                                    WKS-CTA-DESCRIPCIONES
032100          MOVE 0                TO WKS-RENGLONES-ARMADOS
032200          MOVE 'N'              TO WKS-HAY-RACK
032300          MOVE SPACES           TO WKS-TIER-CLIENTE WKS-TIER-SOPORTE
032400          MOVE 'N'              TO WKS-INCLUYE-SOPORTE
032500          MOVE 0                TO WKS-UTIL-PAQUETE
032600          MOVE 'N'              TO WKS-UTIL-SUMINISTRADA
032700
032800          IF NOT FIN-OPCIONES AND
032900             RKOP-CONFIG-ID = RKCF-CONFIG-ID
033000             MOVE RKOP-CLIENTE-TIER      TO WKS-TIER-CLIENTE
033100*--  BPM 010322 - MRAM - EL TIER SE UNIFORMA A MAYUSCULAS PORQUE
033200*--  LLEGABA EN MINUSCULA/MIXTO DESDE RKPOPT Y NO SE COMPARABA BIEN
033300             INSPECT WKS-TIER-CLIENTE CONVERTING
033400                     'abcdefghijklmnopqrstuvwxyz' TO
033500                     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033600             MOVE RKOP-INCLUYE-SOPORTE   TO WKS-INCLUYE-SOPORTE
033700             MOVE RKOP-TIER-SOPORTE      TO WKS-TIER-SOPORTE
033800             MOVE RKOP-UTIL-RACK-PCT     TO WKS-UTIL-PAQUETE
033900             MOVE RKOP-UTIL-SUMINISTRADA TO WKS-UTIL-SUMINISTRADA
034000             PERFORM LEE-SIGUIENTE-OPCION THRU
034100                     LEE-SIGUIENTE-OPCION-E
034200          END-IF
034300
034400          IF RKCF-RACK-SKU NOT = SPACES
034500             MOVE RKCF-RACK-SKU TO RKPD-SKU
034600             READ RKPROD
034700               INVALID KEY
034800                  CONTINUE
034900               NOT INVALID KEY
035000                  MOVE 'Y' TO WKS-HAY-RACK
035100                  ADD 1 TO RKPC-TOTAL-RENGLONES
035200                  ADD 1 TO WKS-RENGLONES-ARMADOS
035300                  MOVE RKPD-SKU    TO RKLI-PRODUCT-SKU
035400                                      (RKPC-TOTAL-RENGLONES)
035500                  MOVE RKPD-NOMBRE TO RKLI-PRODUCT-NOMBRE
035600                                      (RKPC-TOTAL-RENGLONES)
035700                  MOVE RKPD-TIPO   TO RKLI-PRODUCT-TIPO
035800                                      (RKPC-TOTAL-RENGLONES)
035900                  MOVE 1           TO RKLI-CANTIDAD
036000                                      (RKPC-TOTAL-RENGLONES)
036100                  MOVE RKPD-PRECIO-BASE TO RKLI-PRECIO-UNITARIO
036200                                      (RKPC-TOTAL-RENGLONES)
036300                  MOVE 0           TO RKLI-DESCUENTO-MONTO
036400                                      (RKPC-TOTAL-RENGLONES)
036500                  MOVE SPACES      TO RKLI-DESCUENTO-RAZON
036600                                      (RKPC-TOTAL-RENGLONES)
036700             END-READ
036800          END-IF
036900
037000          PERFORM 001-ARMA-UN-ITEM THRU 001-ARMA-UN-ITEM-E
037100                  VARYING WKS-I FROM 1 BY 1
037200                  UNTIL WKS-I > RKCF-TOTAL-ITEMS
037300
037400          PERFORM 002-ESTRATEGIA-PRECIO-BASE THRU
037500                  002-ESTRATEGIA-PRECIO-BASE-E
037600          PERFORM 003-ESTRATEGIA-DESCTO-VOLUMEN THRU
037700                  003-ESTRATEGIA-DESCTO-VOLUMEN-E
037800          PERFORM 004-ESTRATEGIA-DESCTO-PAQUETE THRU
037900                  004-ESTRATEGIA-DESCTO-PAQUETE-E
038000          PERFORM 005-ESTRATEGIA-DESCTO-SOCIO THRU
038100                  005-ESTRATEGIA-DESCTO-SOCIO-E
038200          PERFORM 006-ESTRATEGIA-SOPORTE THRU
038300                  006-ESTRATEGIA-SOPORTE-E
038400          PERFORM 007-ESCRIBE-REPORTE-PRECIO THRU
038500                  007-ESCRIBE-REPORTE-PRECIO-E
038600*--  BPM 030918 - LTOR - SE CUADRA EL CONTADOR DE RESPALDO CONTRA
038700*--  RKPC-TOTAL-RENGLONES ANTES DE GRABAR, POR SI QUEDO ALGUN
038800*--  RENGLON SIN CONTAR EN EL ARMADO
038900          IF WKS-RENGLONES-ARMADOS NOT = RKPC-TOTAL-RENGLONES
039000             DISPLAY '>>> AVISO: RENGLONES ARMADOS NO CUADRA '
039100                     'CONTRA EL TOTAL DE LA CONFIGURACION <<<'
039200                     UPON CONSOLE
039300          END-IF
039400          WRITE RKPC-RESULTADO-PRECIO
039500          ADD 1 TO WKS-CTA-CONFIG
039600          ADD RKPC-SUBTOTAL        TO WKS-TOT-SUBTOTAL
039700          ADD RKPC-DESCUENTO-TOTAL TO WKS-TOT-DESCUENTO
039800          ADD RKPC-GRAN-TOTAL      TO WKS-TOT-GRANTOTAL
039900     END-READ.
040000 001-ARMA-RENGLONES-E. EXIT.
040100
040200 001-ARMA-UN-ITEM SECTION.
040300     MOVE RKIT-PRODUCT-SKU (WKS-I) TO RKPD-SKU
040400     READ RKPROD
040500       INVALID KEY
040600*--       SKU HUERFANO - YA FUE MARCADO POR COMPONENTEXISTSRULE
040700          CONTINUE
040800       NOT INVALID KEY
040900*--  BPM 040715 - MRAM - RKPD-ACTIVO-NO NUNCA SE REVISABA AQUI; UN
041000*--  PRODUCTO DADO DE BAJA NO DEBE ARMAR RENGLON DE PRECIO, IGUAL
041100*--  QUE UN SKU HUERFANO (YA LO MARCO COMPONENTEXISTSRULE EN RKVALID)
041200          IF RKPD-ACTIVO-NO
041300             CONTINUE
041400          ELSE
041500             ADD 1 TO WKS-RENGLONES-ARMADOS
041600             ADD 1 TO RKPC-TOTAL-RENGLONES
041700             MOVE RKPD-SKU    TO RKLI-PRODUCT-SKU (RKPC-TOTAL-RENGLONES)
041800             MOVE RKPD-NOMBRE TO RKLI-PRODUCT-NOMBRE
041900                                 (RKPC-TOTAL-RENGLONES)
042000             MOVE RKPD-TIPO   TO RKLI-PRODUCT-TIPO
042100                                 (RKPC-TOTAL-RENGLONES)
042200             MOVE RKIT-CANTIDAD (WKS-I) TO RKLI-CANTIDAD
042300                                 (RKPC-TOTAL-RENGLONES)
042400             MOVE RKPD-PRECIO-BASE TO RKLI-PRECIO-UNITARIO
042500                                 (RKPC-TOTAL-RENGLONES)
042600             MOVE 0           TO RKLI-DESCUENTO-MONTO
042700                                 (RKPC-TOTAL-RENGLONES)
042800             MOVE SPACES      TO RKLI-DESCUENTO-RAZON
042900                                 (RKPC-TOTAL-RENGLONES)
043000          END-IF
043100     END-READ.
043200 001-ARMA-UN-ITEM-E. EXIT.
043300
043400******************************************************************
043500*  ESTRATEGIA 1 - B A S E   P R I C E  (SIEMPRE APLICA)          *
043600******************************************************************
043700 002-ESTRATEGIA-PRECIO-BASE SECTION.
043800     MOVE ZEROES TO RKPC-SUBTOTAL
043900     PERFORM 002-SUMA-UN-RENGLON THRU 002-SUMA-UN-RENGLON-E
044000             VARYING WKS-J FROM 1 BY 1
044100             UNTIL WKS-J > RKPC-TOTAL-RENGLONES
044200     MOVE RKPC-SUBTOTAL TO RKPC-GRAN-TOTAL.
044300 002-ESTRATEGIA-PRECIO-BASE-E. EXIT.
044400
044500 002-SUMA-UN-RENGLON SECTION.
044600     COMPUTE RKLI-TOTAL-RENGLON (WKS-J) =
044700             RKLI-PRECIO-UNITARIO (WKS-J) * RKLI-CANTIDAD (WKS-J)
044800     ADD RKLI-TOTAL-RENGLON (WKS-J) TO RKPC-SUBTOTAL.
044900 002-SUMA-UN-RENGLON-E. EXIT.
045000
045100******************************************************************
045200* ESTRATEGIA 10 - V O L U M E   D I S C O U N T  (POR RENGLON)   *
045300******************************************************************
045400 003-ESTRATEGIA-DESCTO-VOLUMEN SECTION.
045500     MOVE 0 TO WKS-SWITCH-COUNT
045600     PERFORM 003-CUENTA-SWITCH THRU 003-CUENTA-SWITCH-E
045700             VARYING WKS-J FROM 1 BY 1
045800             UNTIL WKS-J > RKPC-TOTAL-RENGLONES
045900
046000     IF WKS-SWITCH-COUNT > WKS-UMBRAL-SWITCH
046100        PERFORM 003-DESCUENTA-UN-SWITCH THRU
046200                003-DESCUENTA-UN-SWITCH-E
046300                VARYING WKS-J FROM 1 BY 1
046400                UNTIL WKS-J > RKPC-TOTAL-RENGLONES
046500        PERFORM 009-RECALCULA-TOTALES THRU 009-RECALCULA-TOTALES-E
046600     END-IF.
046700 003-ESTRATEGIA-DESCTO-VOLUMEN-E. EXIT.
046800
046900 003-CUENTA-SWITCH SECTION.
047000     IF RKLI-PRODUCT-TIPO (WKS-J) = 'SWITCH'
047100        ADD RKLI-CANTIDAD (WKS-J) TO WKS-SWITCH-COUNT
047200     END-IF.
047300 003-CUENTA-SWITCH-E. EXIT.
047400
047500 003-DESCUENTA-UN-SWITCH SECTION.
047600     IF RKLI-PRODUCT-TIPO (WKS-J) = 'SWITCH'
047700        COMPUTE WKS-DESCUENTO-RENGLON ROUNDED =
047800                RKLI-TOTAL-RENGLON (WKS-J) * PCT-TABLA (1) / 10000
047900        ADD WKS-DESCUENTO-RENGLON TO RKLI-DESCUENTO-MONTO (WKS-J)
048000        MOVE 'DESCUENTO POR VOLUMEN DE SWITCHES 10%' TO
048100             RKLI-DESCUENTO-RAZON (WKS-J)
048200     END-IF.
048300 003-DESCUENTA-UN-SWITCH-E. EXIT.
048400
048500******************************************************************
048600* ESTRATEGIA 20 - B U N D L E   D I S C O U N T (ORDEN COMPLETA) *
048700******************************************************************
048800 004-ESTRATEGIA-DESCTO-PAQUETE SECTION.
048900     IF UTIL-SUMINISTRADA-SI AND
049000        WKS-UTIL-PAQUETE >= WKS-UMBRAL-PAQUETE
049100        COMPUTE WKS-DESCUENTO-ORDEN ROUNDED =
049200                (RKPC-SUBTOTAL - RKPC-DESCUENTO-TOTAL) *
049300                PCT-TABLA (2) / 10000
049400        ADD WKS-DESCUENTO-ORDEN TO RKPC-DESCUENTO-TOTAL
049500        MOVE WKS-UTIL-PAQUETE TO WKS-MENSAJE-EDITADO
049600        ADD 1 TO WKS-CTA-DESCRIPCIONES
049700        STRING 'DESCUENTO DE PAQUETE POR UTILIZACION DE RACK AL '
049800               WKS-MENSAJE-EDITADO-R DELIMITED BY SIZE
049900               '% - 5%' DELIMITED BY SIZE
050000               INTO WKS-DESCRIPCION-DESCUENTO
050100                    (WKS-CTA-DESCRIPCIONES)
050200        COMPUTE RKPC-GRAN-TOTAL =
050300                RKPC-SUBTOTAL - RKPC-DESCUENTO-TOTAL +
050400                RKPC-SOPORTE
050500     END-IF.
050600 004-ESTRATEGIA-DESCTO-PAQUETE-E. EXIT.
050700
050800******************************************************************
050900* ESTRATEGIA 30 - P A R T N E R   D I S C O U N T (ORDEN COMPLETA)
051000******************************************************************
051100 005-ESTRATEGIA-DESCTO-SOCIO SECTION.
051200     IF WKS-TIER-CLIENTE = 'ENTERPRISE'
051300        COMPUTE WKS-DESCUENTO-ORDEN ROUNDED =
051400                (RKPC-SUBTOTAL - RKPC-DESCUENTO-TOTAL) *
051500                PCT-TABLA (4) / 10000
051600        ADD WKS-DESCUENTO-ORDEN TO RKPC-DESCUENTO-TOTAL
051700        ADD 1 TO WKS-CTA-DESCRIPCIONES
051800        MOVE 'DESCUENTO DE SOCIO ENTERPRISE - 20%' TO
051900             WKS-DESCRIPCION-DESCUENTO (WKS-CTA-DESCRIPCIONES)
052000        COMPUTE RKPC-GRAN-TOTAL =
052100                RKPC-SUBTOTAL - RKPC-DESCUENTO-TOTAL +
052200                RKPC-SOPORTE
052300     ELSE
052400        IF WKS-TIER-CLIENTE = 'PARTNER'
052500           COMPUTE WKS-DESCUENTO-ORDEN ROUNDED =
052600                   (RKPC-SUBTOTAL - RKPC-DESCUENTO-TOTAL) *
052700                   PCT-TABLA (3) / 10000
052800           ADD WKS-DESCUENTO-ORDEN TO RKPC-DESCUENTO-TOTAL
052900           ADD 1 TO WKS-CTA-DESCRIPCIONES
053000           MOVE 'DESCUENTO DE SOCIO PARTNER - 15%' TO
053100                WKS-DESCRIPCION-DESCUENTO (WKS-CTA-DESCRIPCIONES)
053200           COMPUTE RKPC-GRAN-TOTAL =
053300                   RKPC-SUBTOTAL - RKPC-DESCUENTO-TOTAL +
053400                   RKPC-SOPORTE
053500        END-IF
053600     END-IF.
053700 005-ESTRATEGIA-DESCTO-SOCIO-E. EXIT.
053800
053900******************************************************************
054000* ESTRATEGIA 100 - S U P P O R T   A D D - O N (SIEMPRE AL FINAL)
054100******************************************************************
054200 006-ESTRATEGIA-SOPORTE SECTION.
054300     IF INCLUYE-SOPORTE-SI
054400        COMPUTE WKS-TOTAL-HARDWARE =
054500                RKPC-SUBTOTAL - RKPC-DESCUENTO-TOTAL
054600        IF WKS-TIER-SOPORTE = 'PREMIUM'
054700           COMPUTE RKPC-SOPORTE ROUNDED =
054800                   WKS-TOTAL-HARDWARE * PCT-TABLA (6) / 10000
054900           ADD 1 TO WKS-CTA-DESCRIPCIONES
055000           MOVE 'RECARGO DE SOPORTE PREMIUM - 20% DEL HARDWARE' TO
055100                WKS-DESCRIPCION-DESCUENTO (WKS-CTA-DESCRIPCIONES)
055200        ELSE
055300           COMPUTE RKPC-SOPORTE ROUNDED =
055400                   WKS-TOTAL-HARDWARE * PCT-TABLA (5) / 10000
055500           ADD 1 TO WKS-CTA-DESCRIPCIONES
055600           MOVE 'RECARGO DE SOPORTE STANDARD - 15% DEL HARDWARE' TO
055700                WKS-DESCRIPCION-DESCUENTO (WKS-CTA-DESCRIPCIONES)
055800        END-IF
055900     END-IF
056000     COMPUTE RKPC-GRAN-TOTAL =
056100             RKPC-SUBTOTAL - RKPC-DESCUENTO-TOTAL + RKPC-SOPORTE.
056200 006-ESTRATEGIA-SOPORTE-E. EXIT.
056300
056400******************************************************************
056500*     R E C A L C U L A   T O T A L E S   D E S D E   L O S      *
056600*                R E N G L O N E S   ( V O L U M E N )           *
056700******************************************************************
056800 009-RECALCULA-TOTALES SECTION.
056900     MOVE ZEROES TO RKPC-DESCUENTO-TOTAL
057000     PERFORM 009-SUMA-UN-DESCUENTO THRU 009-SUMA-UN-DESCUENTO-E
057100             VARYING WKS-J FROM 1 BY 1
057200             UNTIL WKS-J > RKPC-TOTAL-RENGLONES
057300     COMPUTE RKPC-GRAN-TOTAL =
057400             RKPC-SUBTOTAL - RKPC-DESCUENTO-TOTAL + RKPC-SOPORTE.
057500 009-RECALCULA-TOTALES-E. EXIT.
057600
057700 009-SUMA-UN-DESCUENTO SECTION.
057800     ADD RKLI-DESCUENTO-MONTO (WKS-J) TO RKPC-DESCUENTO-TOTAL.
057900 009-SUMA-UN-DESCUENTO-E. EXIT.
058000
058100******************************************************************
058200*        E S C R I B E   E L   R E P O R T E   D E   R K P R E P *
058300******************************************************************
058400 007-ESCRIBE-REPORTE-PRECIO SECTION.
058500     MOVE SPACES            TO WKS-ENCABEZADO
058600     MOVE RKPC-CONFIG-ID    TO ENC-CONFIG-ID
058700     MOVE WKS-FECHA-CORRIDA TO ENC-FECHA
058800     WRITE REG-RKPREP FROM WKS-ENCABEZADO
058900
059000     PERFORM 007-ESCRIBE-UN-RENGLON THRU 007-ESCRIBE-UN-RENGLON-E
059100             VARYING WKS-J FROM 1 BY 1
059200             UNTIL WKS-J > RKPC-TOTAL-RENGLONES
059300
059400     IF WKS-CTA-DESCRIPCIONES > 0
059500        PERFORM 007-ESCRIBE-UNA-DESCRIPCION THRU
059600                007-ESCRIBE-UNA-DESCRIPCION-E
059700                VARYING WKS-J FROM 1 BY 1
059800                UNTIL WKS-J > WKS-CTA-DESCRIPCIONES
059900     END-IF
060000
060100     MOVE SPACES              TO WKS-PIE-CONFIGURACION
060200     MOVE RKPC-SUBTOTAL       TO PIE-SUBTOTAL
060300     MOVE RKPC-DESCUENTO-TOTAL TO PIE-DESCUENTO
060400     MOVE RKPC-SOPORTE        TO PIE-SOPORTE
060500     MOVE RKPC-GRAN-TOTAL     TO PIE-GRANTOTAL
060600     WRITE REG-RKPREP FROM WKS-PIE-CONFIGURACION.
060700 007-ESCRIBE-REPORTE-PRECIO-E. EXIT.
060800
060900 007-ESCRIBE-UN-RENGLON SECTION.
061000     MOVE SPACES                      TO WKS-DETALLE-RENGLON
061100     MOVE RKLI-PRODUCT-SKU (WKS-J)     TO DET-SKU
061200     MOVE RKLI-PRODUCT-NOMBRE (WKS-J)  TO DET-NOMBRE
061300     MOVE RKLI-CANTIDAD (WKS-J)        TO DET-CANTIDAD
061400     MOVE RKLI-PRECIO-UNITARIO (WKS-J) TO DET-PRECIO
061500     MOVE RKLI-TOTAL-RENGLON (WKS-J)   TO DET-TOTAL
061600     MOVE RKLI-DESCUENTO-MONTO (WKS-J) TO DET-DESCUENTO
061700     WRITE REG-RKPREP FROM WKS-DETALLE-RENGLON
061800     IF RKLI-DESCUENTO-RAZON (WKS-J) NOT = SPACES
061900        MOVE SPACES TO WKS-DETALLE-RAZON
062000        MOVE RKLI-DESCUENTO-RAZON (WKS-J) TO DET-RAZON
062100        WRITE REG-RKPREP FROM WKS-DETALLE-RAZON
062200     END-IF.
062300 007-ESCRIBE-UN-RENGLON-E. EXIT.
062400
062500 007-ESCRIBE-UNA-DESCRIPCION SECTION.
062600     MOVE SPACES TO WKS-DETALLE-RAZON
062700     MOVE WKS-DESCRIPCION-DESCUENTO (WKS-J) TO DET-RAZON
062800     WRITE REG-RKPREP FROM WKS-DETALLE-RAZON.
062900 007-ESCRIBE-UNA-DESCRIPCION-E. EXIT.
063000
063100******************************************************************
063200*                R E S U M E N   F I N A L   D E L   B A T C H   *
063300******************************************************************
063400 008-RESUMEN-FINAL SECTION.
063500     MOVE SPACES             TO WKS-RESUMEN-FINAL
063600     MOVE WKS-TOT-SUBTOTAL   TO RF-SUBTOTAL
063700     MOVE WKS-TOT-DESCUENTO  TO RF-DESCUENTO
063800     MOVE WKS-TOT-GRANTOTAL  TO RF-GRANTOTAL
063900     WRITE REG-RKPREP FROM WKS-RESUMEN-FINAL
064000     DISPLAY '****************************************'
064100     MOVE WKS-CTA-CONFIG TO WKS-MASCARA
064200     DISPLAY 'CONFIGURACIONES PRECIADAS: ' WKS-MASCARA
064300     DISPLAY '****************************************'.
064400 008-RESUMEN-FINAL-E. EXIT.
