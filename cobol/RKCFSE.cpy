000100*-----------------------------------------------------------*
000200*   RKCFSE   -  BLOQUE COMUN DE FILE STATUS Y LLAMADA A     *
000300*              LA RUTINA DE REPORTE DE ERRORES DE E/S       *
000400*-----------------------------------------------------------*
000500* APLICACION  : CONFIGURACION DE GABINETES DE RED           *
000600* DESCRIPCION : CADA PROGRAMA QUE ABRE ARCHIVOS INDEXADOS O  *
000700*             : SECUENCIALES DEL SISTEMA DE COTIZACION TRAE  *
000800*             : ESTE BLOQUE CON COPY PARA EVITAR REPETIR LOS *
000900*             : CAMPOS DE FILE STATUS EN CADA PROGRAMA, TAL  *
001000*             : COMO SE HACIA ANTES EN FORMA INDIVIDUAL      *
001100*-----------------------------------------------------------*
001200* AMENDMENT HISTORY
001300*   FECHA      PROGR   DESCRIPCION
001400*   14/03/1987 PEDR    CREACION DEL COPY, FACTORIZADO DE
001500*                      LOS PROGRAMAS RKVALID/RKPRICE/RKQUOTE
001600*   12/11/1999 PEDR    BPM 990231 - REVISION FIN DE SIGLO, SE AGREGA
001700*                      WKS-FSE-DESCRIPCION PARA EL SPOOL
001800*   08/01/2001 MRAM    BPM 010108 - SE AGREGAN FS-RKQACT Y FS-RKQPRI
001900*                      PARA QUE RKQUOTE TAMBIEN USE ESTE BLOQUE
002000*                      COMUN EN SUS DOS ARCHIVOS NUEVOS
002100*   14/08/2003 LTOR    BPM 030810 - SE DOCUMENTA QUE FS-RKVALR Y
002200*                      FS-RKPREP NO TRAEN BLOQUE FSE PORQUE SON
002300*                      LINE SEQUENTIAL (NO APLICA E/S INDEXADA)
002400*   06/05/2004 LTOR    BPM 040506 - RKPRICE Y RKQUOTE REFERENCIABAN
002500*                      FSE-RKQPRI/FSE-RKPOPT EN EL SELECT SIN QUE
002600*                      EXISTIERAN EN ESTE COPY; SE AGREGAN LOS DOS
002700*                      GRUPOS FALTANTES. TAMBIEN SE CORRIGE
002800*                      FS-RKPRCR A FS-RKPREP (QUEDO MAL DESDE QUE
002900*                      SE RENOMBRO EL ARCHIVO DE REPORTE DE PRECIO)
003000*-----------------------------------------------------------*
003100 01  WKS-RKCFSE-STATUS.
003200     02  FS-RKPROD                PIC 9(02) VALUE ZEROES.
003300     02  FSE-RKPROD.
003400         04  FSE-RKPROD-RETURN    PIC S9(4) COMP-5 VALUE 0.
003500         04  FSE-RKPROD-FUNCION   PIC S9(4) COMP-5 VALUE 0.
003600         04  FSE-RKPROD-FEEDBACK  PIC S9(4) COMP-5 VALUE 0.
003700     02  FS-RKCFG                 PIC 9(02) VALUE ZEROES.
003800     02  FSE-RKCFG.
003900         04  FSE-RKCFG-RETURN     PIC S9(4) COMP-5 VALUE 0.
004000         04  FSE-RKCFG-FUNCION    PIC S9(4) COMP-5 VALUE 0.
004100         04  FSE-RKCFG-FEEDBACK   PIC S9(4) COMP-5 VALUE 0.
004200     02  FS-RKQUOT                PIC 9(02) VALUE ZEROES.
004300     02  FSE-RKQUOT.
004400         04  FSE-RKQUOT-RETURN    PIC S9(4) COMP-5 VALUE 0.
004500         04  FSE-RKQUOT-FUNCION   PIC S9(4) COMP-5 VALUE 0.
004600         04  FSE-RKQUOT-FEEDBACK  PIC S9(4) COMP-5 VALUE 0.
004700     02  FS-RKVALR                PIC 9(02) VALUE ZEROES.
004800     02  FS-RKPREP                PIC 9(02) VALUE ZEROES.
004900     02  FS-RKPOPT                PIC 9(02) VALUE ZEROES.
005000     02  FSE-RKPOPT.
005100         04  FSE-RKPOPT-RETURN    PIC S9(4) COMP-5 VALUE 0.
005200         04  FSE-RKPOPT-FUNCION   PIC S9(4) COMP-5 VALUE 0.
005300         04  FSE-RKPOPT-FEEDBACK  PIC S9(4) COMP-5 VALUE 0.
005400     02  FS-RKQACT                PIC 9(02) VALUE ZEROES.
005500     02  FS-RKQPRI                PIC 9(02) VALUE ZEROES.
005600     02  FSE-RKQPRI.
005700         04  FSE-RKQPRI-RETURN    PIC S9(4) COMP-5 VALUE 0.
005800         04  FSE-RKQPRI-FUNCION   PIC S9(4) COMP-5 VALUE 0.
005900         04  FSE-RKQPRI-FEEDBACK  PIC S9(4) COMP-5 VALUE 0.
006000     02  WKS-FSE-PROGRAMA          PIC X(08) VALUE SPACES.
006100     02  WKS-FSE-ARCHIVO           PIC X(08) VALUE SPACES.
006200     02  WKS-FSE-ACCION            PIC X(10) VALUE SPACES.
006300     02  WKS-FSE-LLAVE             PIC X(36) VALUE SPACES.
006400     02  WKS-FSE-DESCRIPCION       PIC X(40) VALUE SPACES.
006500     02  FILLER                    PIC X(06) VALUE SPACES.
