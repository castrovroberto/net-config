000100******************************************************************
000200* FECHA       : 17/03/1987                                       *
000300* PROGRAMADOR : PEDRO ESCOBAR (PEDR)                              *
000400* APLICACION  : CONFIGURACION DE GABINETES DE RED                *
000500* PROGRAMA    : RKVALID                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : VALIDA CADA CONFIGURACION DE GABINETE CONTRA LAS  *
000800*             : 6 REGLAS DE NEGOCIO DEL CATALOGO (RACK REQUERIDO, *
000900*             : COMPONENTES EXISTEN, PSU MINIMA, PRESUPUESTO DE   *
001000*             : ENERGIA, CAPACIDAD DE RACK Y PSU REDUNDANTE) Y    *
001100*             : DEJA EL VEREDICTO GRABADO EN EL PROPIO RENGLON    *
001200* ARCHIVOS    : RKCFG=I-O, RKPROD=C, RKVALR=S                     *
001300* ACCION (ES) : V=VALIDA                                          *
001400* INSTALADO   : 17/03/1987                                        *
001500* BPM/RATIONAL: 870317                                            *
001600* NOMBRE      : VALIDACION DE CONFIGURACIONES DE GABINETE         *
001700* DESCRIPCION : MANTENIMIENTO                                     *
001800******************************************************************
001900* AMENDMENT HISTORY
002000*   FECHA      PROGR   TICKET     DESCRIPCION
002100*   17/03/1987 PEDR    BPM 870317 PRIMERA VERSION DEL PROGRAMA
002200*   23/11/1998 PEDR    BPM 198870 REVISION FIN DE SIGLO - CAMPOS
002300*                                 DE FECHA YA VENIAN A 4 DIGITOS,
002400*                                 SIN CAMBIOS DE AMPLIACION
002500*   11/05/1999 PEDR    BPM 990511 SE CORRIGE EL TRUNCADO DE
002600*                                 PORCENTAJE EN REGLA DE ENERGIA
002700*                                 (NO SE DEBE REDONDEAR)
002800*   08/08/1999 PEDR    BPM 990808 SE AGREGA SEGUNDA ADVERTENCIA
002900*                                 DE LA REGLA DE PSU REDUNDANTE
003000*   14/02/2001 MRAM    BPM 010214 AUDITORIA ENCONTRO CONFIGURA-
003100*                                 CIONES MARCADAS VALIDATED CON
003200*                                 ALGUNA REGLA EN "N"; SE AGREGA
003300*                                 CONTADOR DE RESPALDO QUE CUADRA
003400*                                 EL VEREDICTO CONTRA LAS 6 REGLAS
003500*   17/06/2003 LTOR    BPM 030602 SE AVISA POR CONSOLA CUANDO EL
003600*                                 CONTADOR DE REGLAS FALLADAS NO
003700*                                 CONCUERDA CON RKVS-VALIDA
003800*   06/05/2004 LTOR    BPM 040506 RKVR-MENSAJE (2) SE SOBRESCRIBIA
003900*                                 CON CADA SKU QUE FALLABA Y SOLO SE
004000*                                 VEIA EL ULTIMO EN EL REPORTE; AHORA
004100*                                 SE CONCATENAN TODOS LOS SKU QUE NO
004200*                                 EXISTEN, SEPARADOS POR ' / '. TAMBIEN
004300*                                 SE CAMBIA ID DIVISION A LA FORMA
004400*                                 CORTA QUE USA EL RESTO DEL SISTEMA
004500*   15/07/2004 MRAM    BPM 040715 EL PIE DEL REPORTE RKVALR SOLO
004600*                                 TRAIA VATIOS/UNIDADES CRUDOS; EL
004700*                                 INSTRUCTIVO DE REPORTES PIDE TAMBIEN
004800*                                 EL PORCENTAJE DE UTILIZACION (ENTERO
004900*                                 TRUNCADO) DE ENERGIA Y DE RACK, SE
005000*                                 AGREGAN PIE-PORCENTAJE-ENERGIA Y
005100*                                 PIE-PORCENTAJE-RACK AL PIE
005200******************************************************************
005300 ID DIVISION.
005400 PROGRAM-ID.    RKVALID.
005500 AUTHOR.        PEDRO ESCOBAR.
005600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - COTIZACION DE REDES.
005700 DATE-WRITTEN.  17/03/1987.
005800 DATE-COMPILED.
005900 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION.
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS CLASE-LETRAS  IS 'A' THRU 'Z'
006500     CLASS CLASE-DIGITOS IS '0' THRU '9'.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT RKCFG  ASSIGN   TO RKCFG
006900            ORGANIZATION     IS SEQUENTIAL
007000            ACCESS MODE      IS SEQUENTIAL
007100            FILE STATUS      IS FS-RKCFG
007200                                FSE-RKCFG.
007300
007400     SELECT RKPROD ASSIGN   TO RKPROD
007500            ORGANIZATION     IS INDEXED
007600            ACCESS MODE      IS RANDOM
007700            RECORD KEY       IS RKPD-SKU
007800            FILE STATUS      IS FS-RKPROD
007900                                FSE-RKPROD.
008000
008100     SELECT RKVALR ASSIGN   TO RKVALR
008200            ORGANIZATION     IS LINE SEQUENTIAL
008300            FILE STATUS      IS FS-RKVALR.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700******************************************************************
008800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008900******************************************************************
009000*   ARCHIVO DE CONFIGURACIONES DE GABINETE (I-O, SE REGRABA)
009100 FD RKCFG
009200     RECORD IS VARYING IN SIZE FROM 160 TO 6560 CHARACTERS
009300     DEPENDING ON RKCF-TOTAL-ITEMS.
009400     COPY RKCCFG.
009500*   MAESTRO DE PRODUCTOS DE CATALOGO
009600 FD RKPROD.
009700     COPY RKCPRD.
009800*   REPORTE DE VALIDACION
009900 FD RKVALR.
010000 01  REG-RKVALR                         PIC X(132).
010100
010200 WORKING-STORAGE SECTION.
010300******************************************************************
010400     COPY RKCFSE.
010500******************************************************************
010600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010700******************************************************************
010800*--  BPM 010214 - MRAM - CONTADOR DE RESPALDO DE REGLAS FALLADAS,
010900*--  INDEPENDIENTE DE RKVS-VALIDA, PARA CUADRAR EL VEREDICTO
011000 77  WKS-REGLAS-FALLADAS          PIC 9(01) COMP VALUE 0.
011100 01  WKS-RESUMEN-VALIDACION.
011200     COPY RKCVAL.
011300
011400 01  WKS-VARIABLES-TRABAJO.
011500     02  WKS-FECHA-CORRIDA               PIC 9(08) VALUE ZEROES.
011600     02  WKS-FIN-CONFIG                  PIC 9(01) VALUE ZEROES.
011700         88  FIN-CONFIG                            VALUE 1.
011800     02  WKS-I                           PIC 9(03) COMP VALUE 0.
011900     02  WKS-J                           PIC 9(03) COMP VALUE 0.
012000     02  WKS-MSG-PUNTERO                 PIC S9(04) COMP VALUE 0.
012100     02  WKS-SKU-RAZON                   PIC 9(01) COMP VALUE 0.
012200         88  SKU-RAZON-NO-EXISTE                   VALUE 1.
012300         88  SKU-RAZON-DADO-DE-BAJA                VALUE 2.
012400     02  WKS-RACK-EXISTE                 PIC X(01) VALUE 'N'.
012500         88  RACK-EXISTE-SI                        VALUE 'Y'.
012600     02  WKS-TIPO-PRODUCTO               PIC X(12) VALUE SPACES.
012700     02  WKS-REQUIERE-ENERGIA            PIC X(01) VALUE 'N'.
012800         88  ITEM-REQUIERE-ENERGIA                 VALUE 'Y'.
012900     02  WKS-HAY-COMPONENTE-ENERGIZADO   PIC X(01) VALUE 'N'.
013000         88  HAY-COMPONENTE-ENERGIZADO             VALUE 'Y'.
013100     02  WKS-CTA-PSU                     PIC 9(05) COMP VALUE 0.
013200     02  WKS-CTA-SWITCH                  PIC 9(05) COMP VALUE 0.
013300     02  WKS-DEFICIT-ENERGIA             PIC S9(07) COMP VALUE 0.
013400     02  WKS-EXCESO-UNIDADES             PIC S9(05) COMP VALUE 0.
013500     02  WKS-PORCENTAJE                  PIC S9(05) COMP VALUE 0.
013600     02  WKS-NUM-100                     PIC 9(05) COMP VALUE 100.
013700     02  WKS-CTA-CONFIG-VALIDAS          PIC 9(07) COMP VALUE 0.
013800     02  WKS-CTA-CONFIG-FALLIDAS         PIC 9(07) COMP VALUE 0.
013900     02  WKS-MASCARA                     PIC Z,ZZZ,ZZ9.
014000*--  3 REDEFINES DE APOYO PARA ARMAR TEXTO DE MENSAJE DE REGLA
014100     02  WKS-MENSAJE-NUM                 PIC S9(07) COMP VALUE 0.
014200     02  WKS-MENSAJE-EDITADO             PIC ---,---,--9.
014300     02  WKS-MENSAJE-EDITADO-R REDEFINES WKS-MENSAJE-EDITADO
014400                                         PIC X(11).
014500
014600 01  TABLA-DIAS.
014700     02  FILLER        PIC X(24) VALUE '312831303130313130313031'.
014800 01  F-DIAS REDEFINES TABLA-DIAS.
014900     02  DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
015000
015100 01  WKS-LINEA-IMPRESION.
015200     02  WKS-LIN-A                       PIC X(132) VALUE SPACES.
015300 01  WKS-LINEA-R REDEFINES WKS-LINEA-IMPRESION.
015400     02  FILLER                          PIC X(132).
015500
015600 01  WKS-ENCABEZADO.
015700     02  FILLER                PIC X(01) VALUE SPACES.
015800     02  FILLER                PIC X(12) VALUE 'CONFIG-ID: '.
015900     02  ENC-CONFIG-ID         PIC X(36) VALUE SPACES.
016000     02  FILLER                PIC X(08) VALUE ' VALID: '.
016100     02  ENC-VALID             PIC X(01) VALUE SPACES.
016200     02  FILLER                PIC X(14) VALUE ' CORRIDA EL: '.
016300     02  ENC-FECHA             PIC 9(08) VALUE ZEROES.
016400     02  FILLER                PIC X(54) VALUE SPACES.
016500
016600 01  WKS-DETALLE-REGLA.
016700     02  FILLER                PIC X(03) VALUE SPACES.
016800     02  DET-NOMBRE-REGLA      PIC X(20) VALUE SPACES.
016900     02  FILLER                PIC X(04) VALUE ' OK:'.
017000     02  DET-PASO              PIC X(01) VALUE SPACES.
017100     02  FILLER                PIC X(100) VALUE SPACES.
017200
017300 01  WKS-DETALLE-MENSAJE.
017400     02  FILLER                PIC X(06) VALUE SPACES.
017500     02  DET-MENSAJE           PIC X(100) VALUE SPACES.
017600     02  FILLER                PIC X(26) VALUE SPACES.
017700
017800 01  WKS-PIE-CONFIGURACION.
017900     02  FILLER                PIC X(03) VALUE SPACES.
018000     02  FILLER                PIC X(10) VALUE 'ENERGIA: '.
018100     02  PIE-VATIOS-CONSUMO    PIC ZZZ,ZZ9 VALUE ZEROES.
018200     02  FILLER                PIC X(01) VALUE '/'.
018300     02  PIE-VATIOS-CAPACIDAD  PIC ZZZ,ZZ9 VALUE ZEROES.
018400     02  FILLER                PIC X(02) VALUE ' ('.
018500     02  PIE-PORCENTAJE-ENERGIA PIC ZZ9 VALUE ZEROES.
018600     02  FILLER                PIC X(02) VALUE '%)'.
018700     02  FILLER                PIC X(12) VALUE ' UNIDADES: '.
018800     02  PIE-UNIDADES-USADAS   PIC ZZ9 VALUE ZEROES.
018900     02  FILLER                PIC X(01) VALUE '/'.
019000     02  PIE-UNIDADES-RACK     PIC ZZ9 VALUE ZEROES.
019100     02  FILLER                PIC X(02) VALUE ' ('.
019200     02  PIE-PORCENTAJE-RACK   PIC ZZ9 VALUE ZEROES.
019300     02  FILLER                PIC X(02) VALUE '%)'.
019400     02  FILLER                PIC X(60) VALUE SPACES.
019500
019600 01  WKS-RESUMEN-FINAL.
019700     02  FILLER                PIC X(03) VALUE SPACES.
019800     02  FILLER                PIC X(24) VALUE
019900             'TOTAL DE CONFIGURACIONES'.
020000     02  FILLER                PIC X(10) VALUE ' VALIDAS: '.
020100     02  RF-VALIDAS            PIC Z,ZZZ,ZZ9.
020200     02  FILLER                PIC X(10) VALUE ' FALLIDAS: '.
020300     02  RF-FALLIDAS           PIC Z,ZZZ,ZZ9.
020400     02  FILLER                PIC X(50) VALUE SPACES.
020500
020600******************************************************************
020700 PROCEDURE DIVISION.
020800******************************************************************
020900*               S E C C I O N    P R I N C I P A L
021000******************************************************************
021100 0100-MAIN SECTION.
021200     PERFORM 0110-ABRE-ARCHIVOS THRU 0110-ABRE-ARCHIVOS-E
021300     PERFORM 0200-PROCESA-CONFIGURACION THRU
021400             0200-PROCESA-CONFIGURACION-E
021500             UNTIL FIN-CONFIG
021600     PERFORM 1100-RESUMEN-FINAL THRU 1100-RESUMEN-FINAL-E
021700     PERFORM 0190-CIERRA-ARCHIVOS THRU 0190-CIERRA-ARCHIVOS-E
021800     STOP RUN.
021900 0100-MAIN-E. EXIT.
022000
022100 0110-ABRE-ARCHIVOS SECTION.
022200     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
022300     MOVE 'RKVALID' TO WKS-FSE-PROGRAMA
022400     OPEN I-O    RKCFG
022500     OPEN INPUT  RKPROD
022600     OPEN OUTPUT RKVALR
022700     IF FS-RKCFG NOT EQUAL 0 AND 97
022800        MOVE 'OPEN'     TO WKS-FSE-ACCION
022900        MOVE SPACES     TO WKS-FSE-LLAVE
023000        MOVE 'RKCFG'    TO WKS-FSE-ARCHIVO
023100        CALL 'DEBD1R00' USING WKS-FSE-PROGRAMA, WKS-FSE-ARCHIVO,
023200                              WKS-FSE-ACCION, WKS-FSE-LLAVE,
023300                              FS-RKCFG, FSE-RKCFG
023400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RKCFG <<<'
023500                UPON CONSOLE
023600        MOVE 91 TO RETURN-CODE
023700        STOP RUN
023800     END-IF
023900     IF FS-RKPROD NOT EQUAL 0
024000        MOVE 'OPEN'     TO WKS-FSE-ACCION
024100        MOVE SPACES     TO WKS-FSE-LLAVE
024200        MOVE 'RKPROD'   TO WKS-FSE-ARCHIVO
024300        CALL 'DEBD1R00' USING WKS-FSE-PROGRAMA, WKS-FSE-ARCHIVO,
024400                              WKS-FSE-ACCION, WKS-FSE-LLAVE,
024500                              FS-RKPROD, FSE-RKPROD
024600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RKPROD <<<'
024700                UPON CONSOLE
024800        MOVE 91 TO RETURN-CODE
024900        STOP RUN
025000     END-IF.
025100 0110-ABRE-ARCHIVOS-E. EXIT.
025200
025300 0190-CIERRA-ARCHIVOS SECTION.
025400     CLOSE RKCFG RKPROD RKVALR.
025500 0190-CIERRA-ARCHIVOS-E. EXIT.
025600
025700******************************************************************
025800*     P R O C E S A   U N A   C O N F I G U R A C I O N           *
025900******************************************************************
026000 0200-PROCESA-CONFIGURACION SECTION.
026100     READ RKCFG NEXT RECORD
026200       AT END
026300          MOVE 1 TO WKS-FIN-CONFIG
026400       NOT AT END
026500          INITIALIZE WKS-RESUMEN-VALIDACION
026600          MOVE RKCF-CONFIG-ID TO RKVS-CONFIG-ID
026700          PERFORM 0300-ARMA-AGREGADOS THRU 0300-ARMA-AGREGADOS-E
026800          PERFORM 0400-REGLA-RACK-REQUERIDA THRU
026900                  0400-REGLA-RACK-REQUERIDA-E
027000          PERFORM 0500-REGLA-COMPONENTE-EXISTE THRU
027100                  0500-REGLA-COMPONENTE-EXISTE-E
027200          PERFORM 0600-REGLA-PSU-MINIMA THRU
027300                  0600-REGLA-PSU-MINIMA-E
027400          PERFORM 0700-REGLA-PRESUPUESTO-ENERGIA THRU
027500                  0700-REGLA-PRESUPUESTO-ENERGIA-E
027600          PERFORM 0800-REGLA-CAPACIDAD-RACK THRU
027700                  0800-REGLA-CAPACIDAD-RACK-E
027800          PERFORM 0900-REGLA-PSU-REDUNDANTE THRU
027900                  0900-REGLA-PSU-REDUNDANTE-E
028000          PERFORM 0950-CALCULA-VEREDICTO THRU
028100                  0950-CALCULA-VEREDICTO-E
028200          PERFORM 1000-ESCRIBE-REPORTE-VALIDACION THRU
028300                  1000-ESCRIBE-REPORTE-VALIDACION-E
028400          REWRITE RKCF-CONFIGURACION-REC
028500          IF RKVS-VALIDA-SI
028600             ADD 1 TO WKS-CTA-CONFIG-VALIDAS
028700          ELSE
028800             ADD 1 TO WKS-CTA-CONFIG-FALLIDAS
028900          END-IF
029000     END-READ.
029100 0200-PROCESA-CONFIGURACION-E. EXIT.
029200
029300******************************************************************
029400*         A R M A   L O S   A G R E G A D O S   D E   U N A       *
029500*                  C O N F I G U R A C I O N                     *
029600******************************************************************
029700 0300-ARMA-AGREGADOS SECTION.
029800     MOVE ZEROES TO RKVS-TOTAL-VATIOS-CONSUMO
029900                     RKVS-TOTAL-VATIOS-CAPACIDAD
030000                     RKVS-TOTAL-UNIDADES-USADAS
030100                     RKVS-CAPACIDAD-UNIDADES-RACK
030200     MOVE 'N' TO WKS-RACK-EXISTE WKS-HAY-COMPONENTE-ENERGIZADO
030300     MOVE 0   TO WKS-CTA-PSU WKS-CTA-SWITCH
030400
030500     IF RKCF-RACK-SKU NOT = SPACES
030600        MOVE RKCF-RACK-SKU TO RKPD-SKU
030700        READ RKPROD
030800          INVALID KEY
030900             MOVE 'N' TO WKS-RACK-EXISTE
031000          NOT INVALID KEY
031100             MOVE 'Y' TO WKS-RACK-EXISTE
031200             MOVE RKPD-TOTAL-UNIDADES-RACK
031300                  TO RKVS-CAPACIDAD-UNIDADES-RACK
031400        END-READ
031500     END-IF
031600
031700     PERFORM 0350-ARMA-UN-ITEM THRU 0350-ARMA-UN-ITEM-E
031800             VARYING WKS-I FROM 1 BY 1
031900             UNTIL WKS-I > RKCF-TOTAL-ITEMS.
032000 0300-ARMA-AGREGADOS-E. EXIT.
032100
032200 0350-ARMA-UN-ITEM SECTION.
032300     MOVE RKIT-PRODUCT-SKU (WKS-I) TO RKPD-SKU
032400     READ RKPROD
032500       INVALID KEY
032600*--       ITEM HUERFANO - LO RESUELVE COMPONENTEXISTSRULE
032700          CONTINUE
032800       NOT INVALID KEY
032900          MOVE RKPD-TIPO TO WKS-TIPO-PRODUCTO
033000          IF WKS-TIPO-PRODUCTO = 'SWITCH' AND
033100                              RKPD-REQUIERE-ENERGIA = SPACES
033200             MOVE 'Y' TO WKS-REQUIERE-ENERGIA
033300          ELSE
033400             IF RKPD-REQUIERE-ENERGIA = SPACES
033500                MOVE 'N' TO WKS-REQUIERE-ENERGIA
033600             ELSE
033700                MOVE RKPD-REQUIERE-ENERGIA TO WKS-REQUIERE-ENERGIA
033800             END-IF
033900          END-IF
034000          IF WKS-TIPO-PRODUCTO NOT = 'RACK' AND
034100                                  ITEM-REQUIERE-ENERGIA
034200             MOVE 'Y' TO WKS-HAY-COMPONENTE-ENERGIZADO
034300             COMPUTE RKVS-TOTAL-VATIOS-CONSUMO =
034400                     RKVS-TOTAL-VATIOS-CONSUMO +
034500                     (RKPD-VATIOS-CONSUMO * RKIT-CANTIDAD (WKS-I))
034600          END-IF
034700          COMPUTE RKVS-TOTAL-UNIDADES-USADAS =
034800                  RKVS-TOTAL-UNIDADES-USADAS +
034900                  (RKPD-UNIDADES-RACK * RKIT-CANTIDAD (WKS-I))
035000          IF WKS-TIPO-PRODUCTO = 'PSU'
035100             ADD RKIT-CANTIDAD (WKS-I) TO WKS-CTA-PSU
035200             COMPUTE RKVS-TOTAL-VATIOS-CAPACIDAD =
035300                     RKVS-TOTAL-VATIOS-CAPACIDAD +
035400                     (RKPD-VATIOS-CAPACIDAD * RKIT-CANTIDAD (WKS-I))
035500          END-IF
035600          IF WKS-TIPO-PRODUCTO = 'SWITCH'
035700             ADD RKIT-CANTIDAD (WKS-I) TO WKS-CTA-SWITCH
035800          END-IF
035900     END-READ.
036000 0350-ARMA-UN-ITEM-E. EXIT.
036100
036200******************************************************************
036300*   REGLA 1 - R A C K   R E Q U I R E D   ( B L O Q U E A N T E )*
036400******************************************************************
036500 0400-REGLA-RACK-REQUERIDA SECTION.
036600     MOVE 'RACK-REQUIRED-RULE' TO RKVR-NOMBRE-REGLA (1)
036700     IF RKCF-RACK-SKU = SPACES OR NOT RACK-EXISTE-SI
036800        MOVE 'N' TO RKVR-PASO (1)
036900        MOVE 'NO SE SELECCIONO UN GABINETE VALIDO DEL CATALOGO'
037000             TO RKVR-MENSAJE (1)
037100     ELSE
037200        MOVE 'Y' TO RKVR-PASO (1)
037300        MOVE SPACES TO RKVR-MENSAJE (1)
037400     END-IF.
037500 0400-REGLA-RACK-REQUERIDA-E. EXIT.
037600
037700******************************************************************
037800*  REGLA 2 - C O M P O N E N T   E X I S T S  ( B L O Q U E A N T E)
037900******************************************************************
038000 0500-REGLA-COMPONENTE-EXISTE SECTION.
038100*--  BPM 040506 - LTOR - SE REINICIA EL PUNTERO DE MENSAJE ANTES
038200*--  DE RECORRER LOS ITEMS, PARA QUE 0550-VALIDA-UN-ITEM SEPA SI
038300*--  YA HAY TEXTO ACUMULADO EN RKVR-MENSAJE (2)
038400     MOVE 1 TO WKS-MSG-PUNTERO
038500     MOVE 'COMPONENT-EXISTS-RULE' TO RKVR-NOMBRE-REGLA (2)
038600     MOVE 'Y' TO RKVR-PASO (2)
038700     MOVE SPACES TO RKVR-MENSAJE (2)
038800     PERFORM 0550-VALIDA-UN-ITEM THRU 0550-VALIDA-UN-ITEM-E
038900             VARYING WKS-I FROM 1 BY 1
039000             UNTIL WKS-I > RKCF-TOTAL-ITEMS.
039100 0500-REGLA-COMPONENTE-EXISTE-E. EXIT.
039200
039300 0550-VALIDA-UN-ITEM SECTION.
039400     MOVE RKIT-PRODUCT-SKU (WKS-I) TO RKPD-SKU
039500     READ RKPROD
039600       INVALID KEY
039700          MOVE 1 TO WKS-SKU-RAZON
039800          PERFORM 0560-MARCA-SKU-FALTANTE THRU 0560-MARCA-SKU-FALTANTE-E
039900       NOT INVALID KEY
040000*--  BPM 040715 - MRAM - RKPD-ACTIVO-NO NUNCA SE REVISABA AQUI;
040100*--  UN PRODUCTO DADO DE BAJA DEBE TRATARSE IGUAL QUE UN SKU QUE
040200*--  NO EXISTE PARA ESTA REGLA (QUEDA FUERA DE LA BUSQUEDA)
040300          IF RKPD-ACTIVO-NO
040400             MOVE 2 TO WKS-SKU-RAZON
040500             PERFORM 0560-MARCA-SKU-FALTANTE THRU
040600                     0560-MARCA-SKU-FALTANTE-E
040700          END-IF
040800     END-READ.
040900 0550-VALIDA-UN-ITEM-E. EXIT.
041000
041100 0560-MARCA-SKU-FALTANTE SECTION.
041200     MOVE 'N' TO RKVR-PASO (2)
041300*--  BPM 040506 - LTOR - ANTES SE SOBREESCRIBIA RKVR-MENSAJE (2)
041400*--  EN CADA SKU QUE FALLABA Y SOLO QUEDABA EL ULTIMO; AHORA SE
041500*--  CONCATENA CADA SKU FALTANTE, SEPARADO POR ' / ', SIN PASAR
041600*--  DEL LARGO DEL CAMPO (100 POSICIONES)
041700     IF WKS-MSG-PUNTERO > 1
041800        STRING ' / ' DELIMITED BY SIZE
041900               INTO RKVR-MENSAJE (2)
042000               WITH POINTER WKS-MSG-PUNTERO
042100     END-IF
042200     IF SKU-RAZON-DADO-DE-BAJA
042300        STRING 'SKU DADO DE BAJA EN CATALOGO: '
042400               RKIT-PRODUCT-SKU (WKS-I)
042500               DELIMITED BY SIZE
042600               INTO RKVR-MENSAJE (2)
042700               WITH POINTER WKS-MSG-PUNTERO
042800     ELSE
042900        STRING 'SKU NO EXISTE EN CATALOGO: '
043000               RKIT-PRODUCT-SKU (WKS-I)
043100               DELIMITED BY SIZE
043200               INTO RKVR-MENSAJE (2)
043300               WITH POINTER WKS-MSG-PUNTERO
043400     END-IF.
043500 0560-MARCA-SKU-FALTANTE-E. EXIT.
043600
043700******************************************************************
043800*   REGLA 5 - M I N I M U M   P S U   ( B L O Q U E A N T E )    *
043900******************************************************************
044000 0600-REGLA-PSU-MINIMA SECTION.
044100     MOVE 'MINIMUM-PSU-RULE' TO RKVR-NOMBRE-REGLA (3)
044200     IF HAY-COMPONENTE-ENERGIZADO AND WKS-CTA-PSU = 0
044300        MOVE 'N' TO RKVR-PASO (3)
044400        MOVE 'LA CONFIGURACION TIENE COMPONENTES QUE REQUIEREN '
044500             TO RKVR-MENSAJE (3)
044600        STRING RKVR-MENSAJE (3) DELIMITED BY '  '
044700               'ENERGIA PERO NO TIENE NINGUNA PSU' DELIMITED BY SIZE
044800               INTO RKVR-MENSAJE (3)
044900     ELSE
045000        MOVE 'Y' TO RKVR-PASO (3)
045100        MOVE SPACES TO RKVR-MENSAJE (3)
045200     END-IF.
045300 0600-REGLA-PSU-MINIMA-E. EXIT.
045400
045500******************************************************************
045600*  REGLA 10 - P O W E R   B U D G E T  (BLOQUEANTE CON ADVERTENCIA)
045700******************************************************************
045800 0700-REGLA-PRESUPUESTO-ENERGIA SECTION.
045900     MOVE 'POWER-BUDGET-RULE' TO RKVR-NOMBRE-REGLA (4)
046000     IF NOT HAY-COMPONENTE-ENERGIZADO
046100        MOVE 'Y' TO RKVR-PASO (4)
046200        MOVE SPACES TO RKVR-MENSAJE (4)
046300     ELSE
046400        IF RKVS-TOTAL-VATIOS-CAPACIDAD = 0
046500           MOVE 'N' TO RKVR-PASO (4)
046600           MOVE 'NO HAY PSU CONFIGURADA PARA CUBRIR LA ENERGIA'
046700                TO RKVR-MENSAJE (4)
046800        ELSE
046900           IF RKVS-TOTAL-VATIOS-CONSUMO >
047000              RKVS-TOTAL-VATIOS-CAPACIDAD
047100              MOVE 'N' TO RKVR-PASO (4)
047200              COMPUTE WKS-DEFICIT-ENERGIA =
047300                      RKVS-TOTAL-VATIOS-CONSUMO -
047400                      RKVS-TOTAL-VATIOS-CAPACIDAD
047500              MOVE WKS-DEFICIT-ENERGIA TO WKS-MENSAJE-EDITADO
047600              STRING 'PRESUPUESTO DE ENERGIA EXCEDIDO POR '
047700                     WKS-MENSAJE-EDITADO-R DELIMITED BY SIZE
047800                     ' VATIOS' DELIMITED BY SIZE
047900                     INTO RKVR-MENSAJE (4)
048000           ELSE
048100              MOVE 'Y' TO RKVR-PASO (4)
048200              COMPUTE WKS-PORCENTAJE =
048300                      (RKVS-TOTAL-VATIOS-CONSUMO * WKS-NUM-100) /
048400                      RKVS-TOTAL-VATIOS-CAPACIDAD
048500              IF WKS-PORCENTAJE >= 80
048600                 MOVE WKS-PORCENTAJE TO WKS-MENSAJE-EDITADO
048700                 STRING 'ADVERTENCIA - UTILIZACION DE ENERGIA AL '
048800                        WKS-MENSAJE-EDITADO-R DELIMITED BY SIZE
048900                        '%' DELIMITED BY SIZE
049000                        INTO RKVR-MENSAJE (4)
049100              ELSE
049200                 MOVE SPACES TO RKVR-MENSAJE (4)
049300              END-IF
049400           END-IF
049500        END-IF
049600     END-IF.
049700 0700-REGLA-PRESUPUESTO-ENERGIA-E. EXIT.
049800
049900******************************************************************
050000*  REGLA 20 - R A C K   C A P A C I T Y (BLOQUEANTE/ADVERTENCIA) *
050100******************************************************************
050200 0800-REGLA-CAPACIDAD-RACK SECTION.
050300     MOVE 'RACK-CAPACITY-RULE' TO RKVR-NOMBRE-REGLA (5)
050400     IF NOT RACK-EXISTE-SI
050500        MOVE 'Y' TO RKVR-PASO (5)
050600        MOVE SPACES TO RKVR-MENSAJE (5)
050700     ELSE
050800        IF RKVS-CAPACIDAD-UNIDADES-RACK = 0
050900           MOVE 'N' TO RKVR-PASO (5)
051000           MOVE 'INFORMACION DE CAPACIDAD DE RACK NO DISPONIBLE'
051100                TO RKVR-MENSAJE (5)
051200        ELSE
051300           IF RKVS-TOTAL-UNIDADES-USADAS >
051400              RKVS-CAPACIDAD-UNIDADES-RACK
051500              MOVE 'N' TO RKVR-PASO (5)
051600              COMPUTE WKS-EXCESO-UNIDADES =
051700                      RKVS-TOTAL-UNIDADES-USADAS -
051800                      RKVS-CAPACIDAD-UNIDADES-RACK
051900              MOVE WKS-EXCESO-UNIDADES TO WKS-MENSAJE-EDITADO
052000              STRING 'CAPACIDAD DE RACK EXCEDIDA POR '
052100                     WKS-MENSAJE-EDITADO-R DELIMITED BY SIZE
052200                     ' UNIDADES' DELIMITED BY SIZE
052300                     INTO RKVR-MENSAJE (5)
052400           ELSE
052500              MOVE 'Y' TO RKVR-PASO (5)
052600              COMPUTE WKS-PORCENTAJE =
052700                      (RKVS-TOTAL-UNIDADES-USADAS * WKS-NUM-100) /
052800                      RKVS-CAPACIDAD-UNIDADES-RACK
052900              IF WKS-PORCENTAJE >= 90
053000                 MOVE WKS-PORCENTAJE TO WKS-MENSAJE-EDITADO
053100                 STRING 'ADVERTENCIA - UTILIZACION DE RACK AL '
053200                        WKS-MENSAJE-EDITADO-R DELIMITED BY SIZE
053300                        '%' DELIMITED BY SIZE
053400                        INTO RKVR-MENSAJE (5)
053500              ELSE
053600                 MOVE SPACES TO RKVR-MENSAJE (5)
053700              END-IF
053800           END-IF
053900        END-IF
054000     END-IF.
054100 0800-REGLA-CAPACIDAD-RACK-E. EXIT.
054200
054300******************************************************************
054400*  REGLA 30 - R E D U N D A N T   P S U   ( A D V I S O R Y )    *
054500******************************************************************
054600 0900-REGLA-PSU-REDUNDANTE SECTION.
054700     MOVE 'REDUNDANT-PSU-RULE' TO RKVR-NOMBRE-REGLA (6)
054800     MOVE 'Y' TO RKVR-PASO (6)
054900     MOVE SPACES TO RKVR-MENSAJE (6)
055000
055100     IF WKS-CTA-SWITCH >= 3 AND WKS-CTA-PSU < 2
055200        MOVE WKS-CTA-SWITCH TO WKS-MENSAJE-EDITADO
055300        STRING 'CONSIDERE AGREGAR UNA PSU REDUNDANTE - SWITCHES: '
055400               WKS-MENSAJE-EDITADO-R DELIMITED BY SIZE
055500               INTO RKVR-MENSAJE (6)
055600     END-IF
055700
055800     IF WKS-CTA-PSU = 1 AND HAY-COMPONENTE-ENERGIZADO
055900        IF (RKVS-TOTAL-VATIOS-CONSUMO * 2) >
056000            RKVS-TOTAL-VATIOS-CAPACIDAD
056100           COMPUTE WKS-PORCENTAJE =
056200                   (RKVS-TOTAL-VATIOS-CONSUMO * WKS-NUM-100) /
056300                   RKVS-TOTAL-VATIOS-CAPACIDAD
056400           MOVE WKS-PORCENTAJE TO WKS-MENSAJE-EDITADO
056500           IF RKVR-MENSAJE (6) = SPACES
056600              STRING 'PSU UNICA AL ' WKS-MENSAJE-EDITADO-R
056700                     DELIMITED BY SIZE '% DE UTILIZACION'
056800                     DELIMITED BY SIZE INTO RKVR-MENSAJE (6)
056900           ELSE
057000              STRING RKVR-MENSAJE (6) DELIMITED BY '  '
057100                     ' / PSU UNICA AL ' DELIMITED BY SIZE
057200                     WKS-MENSAJE-EDITADO-R DELIMITED BY SIZE
057300                     '% DE UTILIZACION' DELIMITED BY SIZE
057400                     INTO RKVR-MENSAJE (6)
057500           END-IF
057600        END-IF
057700     END-IF.
057800 0900-REGLA-PSU-REDUNDANTE-E. EXIT.
057900
058000******************************************************************
058100*           C A L C U L A   E L   V E R E D I C T O   F I N A L  *
058200******************************************************************
058300 0950-CALCULA-VEREDICTO SECTION.
058400*--  BPM 010214 - MRAM - SE REINICIA EL CONTADOR DE RESPALDO ANTES
058500*--  DE RECORRER LAS 6 REGLAS DE LA CONFIGURACION ACTUAL
058600     MOVE 0    TO WKS-REGLAS-FALLADAS
058700     MOVE 'Y' TO RKVS-VALIDA
058800     PERFORM 0960-VERIFICA-UNA-REGLA THRU 0960-VERIFICA-UNA-REGLA-E
058900             VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 6
059000*--  BPM 030602 - LTOR - SI EL CONTADOR DE FALLAS NO CONCUERDA CON
059100*--  EL VEREDICTO GLOBAL, SE AVISA PORQUE ALGUNA REGLA SE SALTO
059200     IF RKVS-VALIDA-SI AND WKS-REGLAS-FALLADAS NOT = 0
059300        DISPLAY '>>> AVISO: VEREDICTO VALIDO CON REGLAS FALLADAS '
059400                'EN EL CONTADOR DE RESPALDO <<<' UPON CONSOLE
059500     END-IF
059600     IF RKVS-VALIDA-SI
059700        MOVE 'Y'         TO RKCF-VALIDADA
059800        MOVE 'VALIDATED' TO RKCF-ESTADO
059900     ELSE
060000        MOVE 'N'         TO RKCF-VALIDADA
060100     END-IF.
060200 0950-CALCULA-VEREDICTO-E. EXIT.
060300
060400 0960-VERIFICA-UNA-REGLA SECTION.
060500     IF RKVR-PASO (WKS-J) = 'N'
060600        MOVE 'N' TO RKVS-VALIDA
060700        ADD 1 TO WKS-REGLAS-FALLADAS
060800     END-IF.
060900 0960-VERIFICA-UNA-REGLA-E. EXIT.
061000
061100******************************************************************
061200*        E S C R I B E   E L   R E P O R T E   D E   R K V A L R *
061300******************************************************************
061400 1000-ESCRIBE-REPORTE-VALIDACION SECTION.
061500     MOVE SPACES          TO WKS-ENCABEZADO
061600     MOVE RKVS-CONFIG-ID  TO ENC-CONFIG-ID
061700     MOVE RKVS-VALIDA     TO ENC-VALID
061800     MOVE WKS-FECHA-CORRIDA TO ENC-FECHA
061900     WRITE REG-RKVALR FROM WKS-ENCABEZADO
062000
062100     PERFORM 1010-ESCRIBE-UNA-REGLA THRU 1010-ESCRIBE-UNA-REGLA-E
062200             VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 6
062300
062400     MOVE SPACES TO WKS-PIE-CONFIGURACION
062500     MOVE RKVS-TOTAL-VATIOS-CONSUMO   TO PIE-VATIOS-CONSUMO
062600     MOVE RKVS-TOTAL-VATIOS-CAPACIDAD TO PIE-VATIOS-CAPACIDAD
062700     MOVE RKVS-TOTAL-UNIDADES-USADAS  TO PIE-UNIDADES-USADAS
062800     MOVE RKVS-CAPACIDAD-UNIDADES-RACK TO PIE-UNIDADES-RACK
062900*--  BPM 040715 - MRAM - EL PIE DEL REPORTE SOLO TRAIA LOS
063000*--  TOTALES CRUDOS; SE AGREGAN LOS PORCENTAJES DE UTILIZACION
063100*--  (ENTERO TRUNCADO) QUE PIDE EL INSTRUCTIVO DE REPORTES
063200     IF RKVS-TOTAL-VATIOS-CAPACIDAD = 0
063300        MOVE 0 TO PIE-PORCENTAJE-ENERGIA
063400     ELSE
063500        COMPUTE PIE-PORCENTAJE-ENERGIA =
063600                (RKVS-TOTAL-VATIOS-CONSUMO * WKS-NUM-100) /
063700                RKVS-TOTAL-VATIOS-CAPACIDAD
063800     END-IF
063900     IF RKVS-CAPACIDAD-UNIDADES-RACK = 0
064000        MOVE 0 TO PIE-PORCENTAJE-RACK
064100     ELSE
064200        COMPUTE PIE-PORCENTAJE-RACK =
064300                (RKVS-TOTAL-UNIDADES-USADAS * WKS-NUM-100) /
064400                RKVS-CAPACIDAD-UNIDADES-RACK
064500     END-IF
064600     WRITE REG-RKVALR FROM WKS-PIE-CONFIGURACION.
064700 1000-ESCRIBE-REPORTE-VALIDACION-E. EXIT.
064800
064900 1010-ESCRIBE-UNA-REGLA SECTION.
065000     MOVE SPACES TO WKS-DETALLE-REGLA
065100     MOVE RKVR-NOMBRE-REGLA (WKS-J) TO DET-NOMBRE-REGLA
065200     MOVE RKVR-PASO (WKS-J)         TO DET-PASO
065300     WRITE REG-RKVALR FROM WKS-DETALLE-REGLA
065400     IF RKVR-MENSAJE (WKS-J) NOT = SPACES
065500        MOVE SPACES TO WKS-DETALLE-MENSAJE
065600        MOVE RKVR-MENSAJE (WKS-J) TO DET-MENSAJE
065700        WRITE REG-RKVALR FROM WKS-DETALLE-MENSAJE
065800     END-IF.
065900 1010-ESCRIBE-UNA-REGLA-E. EXIT.
066000
066100******************************************************************
066200*                R E S U M E N   F I N A L   D E L   B A T C H   *
066300******************************************************************
066400 1100-RESUMEN-FINAL SECTION.
066500     MOVE SPACES             TO WKS-RESUMEN-FINAL
066600     MOVE WKS-CTA-CONFIG-VALIDAS  TO RF-VALIDAS
066700     MOVE WKS-CTA-CONFIG-FALLIDAS TO RF-FALLIDAS
066800     WRITE REG-RKVALR FROM WKS-RESUMEN-FINAL
066900     DISPLAY '****************************************'
067000     MOVE WKS-CTA-CONFIG-VALIDAS TO WKS-MASCARA
067100     DISPLAY 'CONFIGURACIONES VALIDAS:  ' WKS-MASCARA
067200     MOVE WKS-CTA-CONFIG-FALLIDAS TO WKS-MASCARA
067300     DISPLAY 'CONFIGURACIONES FALLIDAS: ' WKS-MASCARA
067400     DISPLAY '****************************************'.
067500 1100-RESUMEN-FINAL-E. EXIT.
