000100*-----------------------------------------------------------*
000200*   RKCPRD  -  LAYOUT DEL MAESTRO DE PRODUCTOS DE CATALOGO  *
000300*             (GABINETES, SWITCHES, FUENTES, CABLES, SFP,   *
000400*              ACCESORIOS) - ARCHIVO RKPROD                *
000500*-----------------------------------------------------------*
000600* APLICACION  : CONFIGURACION DE GABINETES DE RED           *
000700* DESCRIPCION : UN RENGLON POR PRODUCTO DE CATALOGO. LLAVE   *
000800*             : PRIMARIA ES RKPD-SKU. SE LEE EN FORMA        *
000900*             : INDEXADA DESDE RKVALID Y RKPRICE PARA        *
001000*             : RESOLVER LOS COMPONENTES DE CADA GABINETE    *
001100*-----------------------------------------------------------*
001200* AMENDMENT HISTORY
001300*   FECHA      PROGR   TICKET     DESCRIPCION
001400*   14/03/1987 PEDR    BPM 870114 CREACION DEL COPY
001500*   18/09/1991 PEDR    BPM 910918 SE AGREGA RKPD-REQUIERE-
001600*                                 ENERGIA (ANTES IMPLICITO)
001700*   12/03/2001 MRAM    BPM 010312 SE ACLARA EN COMENTARIO QUE
001800*                                 RKPD-TOTAL-UNIDADES-RACK SOLO
001900*                                 APLICA A TIPO=RACK (CONFUNDIA
002000*                                 A MANTENIMIENTO NUEVO)
002100*   30/07/2003 LTOR    BPM 030728 SE DOCUMENTA QUE RKPD-ACTIVO-NO
002200*                                 NO BORRA EL RENGLON, SOLO LO
002300*                                 SACA DE LA BUSQUEDA EN RKVALID/
002400*                                 RKPRICE (SE PREGUNTO EN AUDITORIA)
002500*   15/07/2004 MRAM    BPM 040715 SEGUNDA AUDITORIA ENCONTRO QUE LA
002600*                                 EXCLUSION DE RKPD-ACTIVO-NO DE LA
002700*                                 NOTA DE 2003 NUNCA SE HABIA
002800*                                 PROGRAMADO; SE AGREGA EN
002900*                                 0550-VALIDA-UN-ITEM DE RKVALID Y EN
003000*                                 001-ARMA-UN-ITEM DE RKPRICE
003100*-----------------------------------------------------------*
003200 01  RKPD-PRODUCTO-REC.
003300*--  LLAVE UNICA DEL PRODUCTO EN EL CATALOGO
003400     05  RKPD-SKU                     PIC X(20).
003500     05  RKPD-NOMBRE                  PIC X(60).
003600*--  TIPO: RACK, SWITCH, PSU, CABLE, SFP_MODULE, ACCESSORY
003700     05  RKPD-TIPO                    PIC X(12).
003800*--  PRECIO DE LISTA, 2 DECIMALES, EMPACADO
003900     05  RKPD-PRECIO-BASE             PIC S9(8)V99 COMP-3.
004000*--  INDICADOR DE BAJA LOGICA
004100     05  RKPD-ACTIVO                  PIC X(01).
004200         88  RKPD-ACTIVO-SI                    VALUE 'Y'.
004300         88  RKPD-ACTIVO-NO                     VALUE 'N'.
004400*--  UNIDADES DE RACK (U) QUE OCUPA EL PRODUCTO AL MONTARLO
004500     05  RKPD-UNIDADES-RACK           PIC 9(03).
004600*--  SOLO TIPO=RACK: CAPACIDAD TOTAL DE U DEL GABINETE
004700     05  RKPD-TOTAL-UNIDADES-RACK     PIC 9(03).
004800*--  VATIOS QUE CONSUME EL PRODUCTO AL ESTAR ENERGIZADO
004900     05  RKPD-VATIOS-CONSUMO          PIC 9(05).
005000*--  SOLO TIPO=PSU: VATIOS QUE SUMINISTRA LA FUENTE
005100     05  RKPD-VATIOS-CAPACIDAD        PIC 9(05).
005200*--  SI EL COMPONENTE REQUIERE ENERGIA (POR DEFECTO 'Y' EN
005300*--  SWITCH CUANDO EL CAMPO LLEGA EN BLANCO, 'N' EN LOS DEMAS)
005400     05  RKPD-REQUIERE-ENERGIA        PIC X(01).
005500         88  RKPD-REQUIERE-ENERGIA-SI           VALUE 'Y'.
005600         88  RKPD-REQUIERE-ENERGIA-NO           VALUE 'N'.
005700     05  FILLER                       PIC X(25).
