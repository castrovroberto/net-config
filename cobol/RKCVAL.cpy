000100*-----------------------------------------------------------*
000200*   RKCVAL  -  LAYOUT DEL RESUMEN DE VALIDACION PRODUCIDO   *
000300*              POR RKVALID, UN RENGLON POR CONFIGURACION    *
000400*-----------------------------------------------------------*
000500* APLICACION  : CONFIGURACION DE GABINETES DE RED           *
000600* DESCRIPCION : GUARDA EL VEREDICTO Y LOS 6 RESULTADOS DE   *
000700*             : REGLA, EN EL MISMO ORDEN EN QUE SE CORREN   *
000800*             : (1,2,5,10,20,30), PARA EL REPORTE Y PARA    *
000900*             : REGRABAR EL ESTADO DE LA CONFIGURACION       *
001000*-----------------------------------------------------------*
001100* AMENDMENT HISTORY
001200*   FECHA      PROGR   TICKET     DESCRIPCION
001300*   15/03/1987 PEDR    BPM 870115 CREACION DEL COPY
001400*   26/04/2001 MRAM    BPM 010426 SE DOCUMENTA EL ORDEN FIJO DE
001500*                                 LAS 6 REGLAS EN RKVR-TABLA-REGLAS
001600*                                 (1,2,5,10,20,30) PARA QUE NO SE
001700*                                 REACOMODE AL AGREGAR UNA REGLA
001800*   15/12/2003 LTOR    BPM 031208 SE ACLARA QUE RKVR-MENSAJE VIENE
001900*                                 EN BLANCO CUANDO RKVR-PASO-SI
002000*                                 (NO HAY TEXTO QUE MOSTRAR)
002100*-----------------------------------------------------------*
002200 01  RKVS-RESUMEN-VALIDACION.
002300     05  RKVS-CONFIG-ID                PIC X(36).
002400     05  RKVS-VALIDA                   PIC X(01).
002500         88  RKVS-VALIDA-SI                     VALUE 'Y'.
002600         88  RKVS-VALIDA-NO                      VALUE 'N'.
002700     05  RKVS-TOTAL-VATIOS-CONSUMO     PIC 9(06).
002800     05  RKVS-TOTAL-VATIOS-CAPACIDAD   PIC 9(06).
002900     05  RKVS-TOTAL-UNIDADES-USADAS    PIC 9(03).
003000     05  RKVS-CAPACIDAD-UNIDADES-RACK  PIC 9(03).
003100     05  FILLER                        PIC X(10).
003200*-----------------------------------------------------------*
003300*   UN RENGLON POR REGLA, SIEMPRE 6, EN ORDEN 1-2-5-10-20-30 *
003400*-----------------------------------------------------------*
003500     05  RKVR-TABLA-REGLAS OCCURS 6 TIMES
003600             INDEXED BY RKVR-INDICE.
003700         10  RKVR-NOMBRE-REGLA          PIC X(20).
003800         10  RKVR-PASO                  PIC X(01).
003900             88  RKVR-PASO-SI                    VALUE 'Y'.
004000             88  RKVR-PASO-NO                     VALUE 'N'.
004100         10  RKVR-MENSAJE               PIC X(100).
