000100*-----------------------------------------------------------*
000200*   RKCQUO  -  LAYOUT DE LA COTIZACION (FOTO INMUTABLE) -   *
000300*              ARCHIVO RKQUOT, LLAVE RKQT-QUOTE-ID          *
000400*-----------------------------------------------------------*
000500* APLICACION  : CONFIGURACION DE GABINETES DE RED           *
000600* DESCRIPCION : UN RENGLON POR COTIZACION. UNA VEZ ESCRITA  *
000700*             : LA COTIZACION NO SE VUELVE A CALCULAR, SOLO *
000800*             : CAMBIA RKQT-ESTADO (RKQUOTE POR ACEPTA/      *
000900*             : RECHAZA/ENVIA, RKEXPIR POR VENCIMIENTO)      *
001000*-----------------------------------------------------------*
001100* AMENDMENT HISTORY
001200*   FECHA      PROGR   TICKET     DESCRIPCION
001300*   16/03/1987 PEDR    BPM 870116 CREACION DEL COPY
001400*   22/10/1999 PEDR    BPM 991022 SE AGREGA RKQT-FECHA-VENCE
001500*                                 PARA EL BARRIDO DE RKEXPIR
001600*   05/04/2001 MRAM    BPM 010405 SE DOCUMENTA LA LISTA COMPLETA
001700*                                 DE VALORES DE RKQT-ESTADO (PENDING,
001800*                                 READY, SENT, ACCEPTED, REJECTED,
001900*                                 EXPIRED) Y SUS TRANSICIONES VALIDAS
002000*   21/01/2004 LTOR    BPM 031215 SE ACLARA QUE RKQT-TOTAL-RENGLONES
002100*                                 DEBE CUADRAR CONTRA LA CANTIDAD DE
002200*                                 RKQI- LLENOS (VER CONTADOR DE
002300*                                 RESPALDO EN RKQUOTE)
002400*-----------------------------------------------------------*
002500 01  RKQT-COTIZACION-REC.
002600*--  LLAVE UNICA DE LA COTIZACION (TEXTO UUID)
002700     05  RKQT-QUOTE-ID                  PIC X(36).
002800*--  NUMERO PUBLICADO AL CLIENTE, FORMATO QT-AAAAMMDD-NNNNN
002900     05  RKQT-QUOTE-NUMERO               PIC X(18).
003000     05  RKQT-CONFIG-ID                  PIC X(36).
003100     05  RKQT-CLIENTE-ID                  PIC X(20).
003200     05  RKQT-SUBTOTAL                    PIC S9(9)V99 COMP-3.
003300     05  RKQT-DESCUENTO-TOTAL             PIC S9(9)V99 COMP-3.
003400     05  RKQT-SOPORTE                      PIC S9(9)V99 COMP-3.
003500     05  RKQT-GRAN-TOTAL                   PIC S9(9)V99 COMP-3.
003600*--  PENDING, READY, SENT, ACCEPTED, REJECTED, EXPIRED
003700     05  RKQT-ESTADO                       PIC X(10).
003800     05  RKQT-FECHA-CREACION               PIC 9(08).
003900     05  RKQT-FECHA-VENCE                  PIC 9(08).
004000*--  CANTIDAD DE RENGLONES RKQI- LLENOS EN LA TABLA
004100     05  RKQT-TOTAL-RENGLONES              PIC 9(03).
004200     05  FILLER                            PIC X(12).
004300*-----------------------------------------------------------*
004400*   FOTO DE LOS RENGLONES DE PRECIO AL MOMENTO DE COTIZAR    *
004500*-----------------------------------------------------------*
004600     05  RKQI-TABLA-RENGLONES OCCURS 50 TIMES
004700             DEPENDING ON RKQT-TOTAL-RENGLONES
004800             INDEXED BY RKQI-INDICE.
004900         10  RKQI-PRODUCT-SKU              PIC X(20).
005000         10  RKQI-PRODUCT-NOMBRE           PIC X(60).
005100         10  RKQI-PRODUCT-TIPO             PIC X(12).
005200         10  RKQI-CANTIDAD                 PIC 9(04).
005300         10  RKQI-PRECIO-UNITARIO          PIC S9(8)V99 COMP-3.
005400         10  RKQI-TOTAL-RENGLON            PIC S9(8)V99 COMP-3.
005500         10  RKQI-DESCUENTO-MONTO          PIC S9(8)V99 COMP-3.
005600         10  RKQI-DESCUENTO-RAZON          PIC X(100).
005700         10  FILLER                        PIC X(08).
