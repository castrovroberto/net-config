000100******************************************************************
000200* FECHA       : 20/03/1987                                       *
000300* PROGRAMADOR : PEDRO ESCOBAR (PEDR)                              *
000400* APLICACION  : CONFIGURACION DE GABINETES DE RED                *
000500* PROGRAMA    : RKEXPIR                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : BARRE EL MAESTRO DE COTIZACIONES Y VENCE (ESTADO  *
000800*             : = EXPIRED) TODA COTIZACION CUYA FECHA DE VENCI-   *
000900*             : MIENTO SEA ANTERIOR A LA FECHA DE CORRIDA. NO     *
001000*             : TOCA LAS QUE YA ESTAN EXPIRED.                    *
001100* ARCHIVOS    : RKQUOT=I-O                                        *
001200* INSTALADO   : 20/03/1987                                        *
001300* BPM/RATIONAL: 870320                                            *
001400* NOMBRE      : BARRIDO NOCTURNO DE VENCIMIENTO DE COTIZACIONES   *
001500* DESCRIPCION : MANTENIMIENTO                                     *
001600******************************************************************
001700* AMENDMENT HISTORY
001800*   FECHA      PROGR   TICKET     DESCRIPCION
001900*   20/03/1987 PEDR    BPM 870320 PRIMERA VERSION DEL PROGRAMA
002000*   14/12/1998 PEDR    BPM 198875 REVISION FIN DE SIGLO - LA
002100*                                 COMPARACION DE FECHAS YA ERA A
002200*                                 4 DIGITOS DE ANIO, SIN CAMBIOS
002300*   03/02/1999 PEDR    BPM 990203 EL BARRIDO YA NO TOCA LAS
002400*                                 COTIZACIONES QUE YA ESTAN
002500*                                 EXPIRED (ANTES SE REGRABABAN
002600*                                 SIN NECESIDAD)
002700*   28/05/2001 MRAM    BPM 010528 SE AGREGA CONTADOR DE RESPALDO
002800*                                 QUE LLEVA CUANTAS COTIZACIONES
002900*                                 SE REVISARON EN 210-VERIFICA-
003000*                                 VENCIMIENTO, PARA CUADRAR CONTRA
003100*                                 WKS-CTA-VENCIDAS AL CIERRE
003200*   09/09/2003 LTOR    BPM 030905 EL AVISO DE DESCUADRE SE MANDA
003300*                                 A LA CONSOLA EN 800-ESTADISTICAS
003400*                                 EN VEZ DE SOLO QUEDAR EN EL LOG
003500*   06/05/2004 LTOR    BPM 040506 SE CAMBIA ID DIVISION A LA FORMA
003600*                                 CORTA QUE USA EL RESTO DEL SISTEMA,
003700*                                 PARA QUE LOS CUATRO PROGRAMAS DEL
003800*                                 SISTEMA QUEDEN CONSISTENTES
003900******************************************************************
004000 ID DIVISION.
004100 PROGRAM-ID.    RKEXPIR.
004200 AUTHOR.        PEDRO ESCOBAR.
004300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - COTIZACION DE REDES.
004400 DATE-WRITTEN.  20/03/1987.
004500 DATE-COMPILED.
004600 SECURITY.      USO INTERNO - PROHIBIDA SU REPRODUCCION.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS CLASE-LETRAS  IS 'A' THRU 'Z'
005200     CLASS CLASE-DIGITOS IS '0' THRU '9'.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RKQUOT ASSIGN   TO RKQUOT
005600            ORGANIZATION     IS INDEXED
005700            ACCESS MODE      IS DYNAMIC
005800            RECORD KEY       IS RKQT-QUOTE-ID
005900            FILE STATUS      IS FS-RKQUOT
006000                                FSE-RKQUOT.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400******************************************************************
006500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006600******************************************************************
006700*   MAESTRO DE COTIZACIONES, SE ABRE I-O PORQUE SE REGRABA EN SITIO
006800 FD RKQUOT
006900     RECORD IS VARYING IN SIZE FROM 175 TO 11275 CHARACTERS
007000     DEPENDING ON RKQT-TOTAL-RENGLONES.
007100     COPY RKCQUO.
007200
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*               AREAS DE TRABAJO DEL PROGRAMA                    *
007600******************************************************************
007700     COPY RKCFSE.
007800
007900*--  BPM 010528 - MRAM - CONTADOR DE RESPALDO DE VERIFICACIONES DE
008000*--  VENCIMIENTO HECHAS, PARA CUADRAR CONTRA WKS-CTA-VENCIDAS
008100 77  WKS-VERIFICACIONES-HECHAS   PIC 9(07) COMP VALUE 0.
008200 01  WKS-VARIABLES-TRABAJO.
008300     02  WKS-FECHA-CORRIDA            PIC 9(08).
008400*--  SE DESCOMPONE EL ANIO DE CORRIDA PARA EL ENCABEZADO DEL
008500*--  RESUMEN, SIN NECESIDAD DE UNA FUNCION INTRINSECA
008600     02  WKS-FC-DESCOMPUESTA REDEFINES WKS-FECHA-CORRIDA.
008700         03  WKS-FC-ANIO              PIC 9(04).
008800         03  WKS-FC-MES               PIC 9(02).
008900         03  WKS-FC-DIA               PIC 9(02).
009000     02  WKS-FIN-COTIZACIONES         PIC 9(01) VALUE 0.
009100         88  FIN-COTIZACIONES                   VALUE 1.
009200     02  WKS-CTA-LEIDAS               PIC 9(07) COMP VALUE 0.
009300     02  WKS-CTA-VENCIDAS             PIC 9(07) COMP VALUE 0.
009400     02  WKS-CTA-YA-EXPIRED           PIC 9(07) COMP VALUE 0.
009500     02  WKS-CTA-VIGENTES             PIC 9(07) COMP VALUE 0.
009600     02  WKS-CTA-ERRORES              PIC 9(07) COMP VALUE 0.
009700     02  FILLER                       PIC X(08).
009800
009900*-----------------------------------------------------------------*
010000*  SE GUARDA EL ESTADO ANTERIOR ANTES DE VENCER LA COTIZACION,    *
010100*  PARA AVISAR POR CONSOLA SI NUNCA LLEGO A ENVIARSE AL CLIENTE   *
010200*-----------------------------------------------------------------*
010300 01  WKS-ESTADO-ANTERIOR-R.
010400     02  WKS-EA-TEXTO                 PIC X(10).
010500 01  WKS-ESTADO-ANTERIOR REDEFINES WKS-ESTADO-ANTERIOR-R.
010600     02  WKS-EA-PRIMERA-LETRA         PIC X(01).
010700     02  FILLER                       PIC X(09).
010800
010900*-----------------------------------------------------------------*
011000*  TABLA DE DIAS POR MES, PARA RECALCULAR EL VENCIMIENTO A PARTIR *
011100*  DE LA FECHA DE CREACION Y VALIDAR QUE NO HAYA SIDO ALTERADO    *
011200*-----------------------------------------------------------------*
011300 01  TABLA-DIAS.
011400     02  FILLER      PIC X(24) VALUE '312831303130313130313031'.
011500 01  F-DIAS REDEFINES TABLA-DIAS.
011600     02  DIA-FIN-MES     PIC 99 OCCURS 12 TIMES.
011700
011800 01  WKS-FECHA-DESCOMPUESTA        PIC 9(08) VALUE ZEROES.
011900 01  WKS-FECHA-DESC-R REDEFINES WKS-FECHA-DESCOMPUESTA.
012000     02  WKS-FD-ANIO                  PIC 9(04).
012100     02  WKS-FD-MES                   PIC 9(02).
012200     02  WKS-FD-DIA                   PIC 9(02).
012300
012400 01  WKS-FECHA-VENCE-CALCULADA     PIC 9(08) VALUE ZEROES.
012500
012600 01  WKS-RESUMEN-FINAL.
012700     02  FILLER                PIC X(02) VALUE SPACES.
012800     02  FILLER                PIC X(18) VALUE
012900             'VENCIMIENTO ANIO '.
013000     02  RF-ANIO-CORRIDA       PIC 9(04).
013100     02  FILLER                PIC X(10) VALUE ' -- LEIDAS'.
013200     02  FILLER                PIC X(02) VALUE ': '.
013300     02  RF-LEIDAS             PIC Z,ZZZ,ZZ9.
013400     02  FILLER                PIC X(10) VALUE ' VENCIDAS:'.
013500     02  RF-VENCIDAS           PIC Z,ZZZ,ZZ9.
013600     02  FILLER                PIC X(16) VALUE ' YA ESTABAN EXP:'.
013700     02  RF-YA-EXPIRED         PIC Z,ZZZ,ZZ9.
013800     02  FILLER                PIC X(11) VALUE ' VIGENTES: '.
013900     02  RF-VIGENTES           PIC Z,ZZZ,ZZ9.
014000     02  FILLER                PIC X(10) VALUE SPACES.
014100
014200******************************************************************
014300 PROCEDURE DIVISION.
014400******************************************************************
014500*               S E C C I O N    P R I N C I P A L
014600******************************************************************
014700 000-MAIN SECTION.
014800     PERFORM 010-ABRE-ARCHIVO THRU 010-ABRE-ARCHIVO-E
014900     PERFORM 100-LEE-SIGUIENTE THRU 100-LEE-SIGUIENTE-E
015000     PERFORM 200-PROCESA-EXPIRACION THRU 200-PROCESA-EXPIRACION-E
015100             UNTIL FIN-COTIZACIONES
015200     PERFORM 800-ESTADISTICAS THRU 800-ESTADISTICAS-E
015300     PERFORM 090-CIERRA-ARCHIVO THRU 090-CIERRA-ARCHIVO-E
015400     STOP RUN.
015500 000-MAIN-E. EXIT.
015600
015700 010-ABRE-ARCHIVO SECTION.
015800     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
015900     MOVE 'RKEXPIR' TO WKS-FSE-PROGRAMA
016000     OPEN I-O RKQUOT
016100     IF FS-RKQUOT NOT EQUAL 0 AND 05
016200        MOVE 'OPEN'    TO WKS-FSE-ACCION
016300        MOVE SPACES    TO WKS-FSE-LLAVE
016400        MOVE 'RKQUOT'  TO WKS-FSE-ARCHIVO
016500        CALL 'DEBD1R00' USING WKS-FSE-PROGRAMA, WKS-FSE-ARCHIVO,
016600                              WKS-FSE-ACCION, WKS-FSE-LLAVE,
016700                              FS-RKQUOT, FSE-RKQUOT
016800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO RKQUOT <<<'
016900                UPON CONSOLE
017000        MOVE 91 TO RETURN-CODE
017100        STOP RUN
017200     END-IF.
017300 010-ABRE-ARCHIVO-E. EXIT.
017400
017500 090-CIERRA-ARCHIVO SECTION.
017600     CLOSE RKQUOT.
017700 090-CIERRA-ARCHIVO-E. EXIT.
017800
017900*-----------------------------------------------------------------*
018000*  EL BARRIDO ES POR LECTURA SECUENCIAL DEL INDEXADO (START AL    *
018100*  PRINCIPIO, READ NEXT), NO IMPORTA EL ORDEN DE LAS COTIZACIONES *
018200*-----------------------------------------------------------------*
018300 100-LEE-SIGUIENTE SECTION.
018400     READ RKQUOT NEXT RECORD
018500       AT END
018600          MOVE 1 TO WKS-FIN-COTIZACIONES
018700       NOT AT END
018800          ADD 1 TO WKS-CTA-LEIDAS
018900     END-READ.
019000 100-LEE-SIGUIENTE-E. EXIT.
019100
019200******************************************************************
019300*     Q U O T E E X P I R A T I O N S C H E D U L E R             *
019400******************************************************************
019500 200-PROCESA-EXPIRACION SECTION.
019600     IF RKQT-ESTADO = 'EXPIRED'
019700        ADD 1 TO WKS-CTA-YA-EXPIRED
019800     ELSE
019900        IF RKQT-FECHA-VENCE < WKS-FECHA-CORRIDA
020000           PERFORM 210-VERIFICA-VENCIMIENTO THRU
020100                   210-VERIFICA-VENCIMIENTO-E
020200           MOVE RKQT-ESTADO TO WKS-ESTADO-ANTERIOR-R
020300           MOVE 'EXPIRED' TO RKQT-ESTADO
020400           REWRITE RKQT-COTIZACION-REC
020500             INVALID KEY
020600                DISPLAY
020700                '>>> NO SE PUDO REGRABAR LA COTIZACION VENCIDA <<<'
020800                        UPON CONSOLE
020900             NOT INVALID KEY
021000                ADD 1 TO WKS-CTA-VENCIDAS
021100                IF WKS-EA-PRIMERA-LETRA = 'P'
021200                   DISPLAY
021300                   '>>> AVISO: VENCIO SIN HABER SIDO ENVIADA '
021400                   RKQT-QUOTE-NUMERO UPON CONSOLE
021500                END-IF
021600           END-REWRITE
021700        ELSE
021800           ADD 1 TO WKS-CTA-VIGENTES
021900        END-IF
022000     END-IF
022100     PERFORM 100-LEE-SIGUIENTE THRU 100-LEE-SIGUIENTE-E.
022200 200-PROCESA-EXPIRACION-E. EXIT.
022300
022400*-----------------------------------------------------------------*
022500*  RECALCULA CREACION+30 DIAS Y COMPARA CONTRA EL VENCIMIENTO      *
022600*  GRABADO, PARA AVISAR SI LA FECHA FUE ALTERADA FUERA DE RKQUOTE  *
022700*-----------------------------------------------------------------*
022800 210-VERIFICA-VENCIMIENTO SECTION.
022900     ADD 1 TO WKS-VERIFICACIONES-HECHAS
023000     MOVE RKQT-FECHA-CREACION TO WKS-FECHA-DESCOMPUESTA
023100     ADD 30 TO WKS-FD-DIA
023200     PERFORM 211-AVANZA-UN-MES THRU 211-AVANZA-UN-MES-E
023300             UNTIL WKS-FD-DIA <= DIA-FIN-MES (WKS-FD-MES)
023400     MOVE WKS-FECHA-DESCOMPUESTA TO WKS-FECHA-VENCE-CALCULADA
023500     IF WKS-FECHA-VENCE-CALCULADA NOT = RKQT-FECHA-VENCE
023600        DISPLAY
023700        '>>> AVISO: VENCIMIENTO NO COINCIDE CON CREACION+30 '
023800        RKQT-QUOTE-NUMERO UPON CONSOLE
023900        ADD 1 TO WKS-CTA-ERRORES
024000     END-IF.
024100 210-VERIFICA-VENCIMIENTO-E. EXIT.
024200
024300 211-AVANZA-UN-MES SECTION.
024400     SUBTRACT DIA-FIN-MES (WKS-FD-MES) FROM WKS-FD-DIA
024500     ADD 1 TO WKS-FD-MES
024600     IF WKS-FD-MES > 12
024700        MOVE 1 TO WKS-FD-MES
024800        ADD 1 TO WKS-FD-ANIO
024900     END-IF.
025000 211-AVANZA-UN-MES-E. EXIT.
025100
025200 800-ESTADISTICAS SECTION.
025300*--  BPM 030905 - LTOR - SE AVISA POR CONSOLA SI EL CONTADOR DE
025400*--  VERIFICACIONES NO CUADRA CONTRA LO QUE SE VENCIO EN LA CORRIDA
025500     IF WKS-VERIFICACIONES-HECHAS NOT = WKS-CTA-VENCIDAS
025600        DISPLAY '>>> AVISO: VERIFICACIONES DE VENCIMIENTO NO '
025700                'CUADRA CONTRA COTIZACIONES VENCIDAS <<<'
025800                UPON CONSOLE
025900     END-IF
026000     MOVE WKS-FC-ANIO          TO RF-ANIO-CORRIDA
026100     MOVE WKS-CTA-LEIDAS       TO RF-LEIDAS
026200     MOVE WKS-CTA-VENCIDAS     TO RF-VENCIDAS
026300     MOVE WKS-CTA-YA-EXPIRED   TO RF-YA-EXPIRED
026400     MOVE WKS-CTA-VIGENTES     TO RF-VIGENTES
026500     DISPLAY WKS-RESUMEN-FINAL UPON CONSOLE.
026600 800-ESTADISTICAS-E. EXIT.
