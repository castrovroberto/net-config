000100*-----------------------------------------------------------*
000200*   RKCPRC  -  LAYOUT DEL RESULTADO DE PRECIO (RKPRICE) Y   *
000300*              SUS RENGLONES DE LINEA - ARCHIVO RKPOPT Y    *
000400*              TRASPASO HACIA RKQUOTE VIA RKQPRI            *
000500*-----------------------------------------------------------*
000600* APLICACION  : CONFIGURACION DE GABINETES DE RED           *
000700* DESCRIPCION : UN RENGLON POR CONFIGURACION CON SUS TOTALES*
000800*             : DE PRECIO Y LA TABLA DE RENGLONES YA CON LOS*
000900*             : DESCUENTOS APLICADOS POR LAS 5 ESTRATEGIAS  *
001000*-----------------------------------------------------------*
001100* AMENDMENT HISTORY
001200*   FECHA      PROGR   TICKET     DESCRIPCION
001300*   17/03/1987 PEDR    BPM 870117 CREACION DEL COPY
001400*   09/02/1999 PEDR    BPM 990209 SE AGREGA RKPC-SOPORTE
001500*                                 PARA EL RECARGO DE SOPORTE
001600*   22/03/2001 MRAM    BPM 010322 SE DOCUMENTA QUE RKLI-DESCUENTO-
001700*                                 RAZON PUEDE LLEVAR VARIAS
001800*                                 ESTRATEGIAS CONCATENADAS (VOLUMEN
001900*                                 + PAQUETE + SOCIO EN UN SOLO
002000*                                 RENGLON, SEPARADAS POR ' + ')
002100*   09/10/2003 LTOR    BPM 030918 SE ACLARA QUE RKPC-TOTAL-RENGLONES
002200*                                 DEBE CUADRAR SIEMPRE CONTRA LA
002300*                                 CANTIDAD DE RKLI- LLENOS (VER
002400*                                 CONTADOR DE RESPALDO EN RKPRICE)
002500*-----------------------------------------------------------*
002600 01  RKPC-RESULTADO-PRECIO.
002700     05  RKPC-CONFIG-ID                 PIC X(36).
002800     05  RKPC-SUBTOTAL                   PIC S9(9)V99 COMP-3.
002900     05  RKPC-DESCUENTO-TOTAL            PIC S9(9)V99 COMP-3.
003000     05  RKPC-SOPORTE                     PIC S9(9)V99 COMP-3.
003100     05  RKPC-GRAN-TOTAL                  PIC S9(9)V99 COMP-3.
003200*--  CANTIDAD DE RENGLONES RKLI- LLENOS EN LA TABLA
003300     05  RKPC-TOTAL-RENGLONES             PIC 9(03).
003400     05  FILLER                           PIC X(15).
003500*-----------------------------------------------------------*
003600*   TABLA DE RENGLONES DE PRECIO (0 A 50)                   *
003700*-----------------------------------------------------------*
003800     05  RKLI-TABLA-RENGLONES OCCURS 50 TIMES
003900             DEPENDING ON RKPC-TOTAL-RENGLONES
004000             INDEXED BY RKLI-INDICE.
004100         10  RKLI-PRODUCT-SKU             PIC X(20).
004200         10  RKLI-PRODUCT-NOMBRE          PIC X(60).
004300*--          RACK, SWITCH, PSU, CABLE, SFP_MODULE, ACCESSORY
004400         10  RKLI-PRODUCT-TIPO            PIC X(12).
004500         10  RKLI-CANTIDAD                PIC 9(04).
004600         10  RKLI-PRECIO-UNITARIO         PIC S9(8)V99 COMP-3.
004700         10  RKLI-TOTAL-RENGLON           PIC S9(8)V99 COMP-3.
004800         10  RKLI-DESCUENTO-MONTO         PIC S9(8)V99 COMP-3.
004900         10  RKLI-DESCUENTO-RAZON         PIC X(100).
005000         10  FILLER                       PIC X(08).
